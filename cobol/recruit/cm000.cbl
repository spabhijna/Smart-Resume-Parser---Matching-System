000100***************************************************************
000200*                                                             *
000300*   CM000  --  BATCH-PIPELINE                                *
000400*                                                             *
000500*   TOP LEVEL DRIVER FOR THE NIGHTLY CANDIDATE-TO-JOB          *
000600*   MATCHING RUN.  OPENS THE INCOMING CMRESUME FILE AND        *
000700*   SPLITS IT ON ITS "@@RESUME <id>" SEPARATOR RECORDS,        *
000800*   CALLING CM010 ONCE PER RESUME TO BUILD A CANDIDATE         *
000900*   RECORD; LOADS THE CMJOBS FILE INTO AN IN-MEMORY TABLE;     *
001000*   THEN, FOR EACH JOB IN TURN, CALLS CM020 TO SCORE EVERY     *
001100*   CANDIDATE AND CM030 TO RANK AND REPORT THEM.  PRINTS THE   *
001200*   CONSOLE PARSE ECHO, PER-CANDIDATE BREAKDOWN, TOP-3 AND     *
001300*   RUN SUMMARY (SEE R14 AND THE BATCH-PIPELINE STEPS IN THE   *
001400*   SYSTEM NOTEBOOK).                                          *
001500***************************************************************
001600*
001700* REMARKS.          RUN ONCE PER NIGHT FROM THE BATCH SCHEDULER.
001800* VERSION.          SEE PROG-NAME IN WS.
001900* CALLED MODULES.   CM010, CM020, CM030.
002000* ERROR MESSAGES USED.  NONE - BAD FILE STATUSES ARE DISPLAYED
002100*                        AND THE RUN CONTINUES WHERE POSSIBLE.
002200*
002300* CHANGES:
002400* 11/06/84 JRT - CREATED.
002500* 02/09/86 JRT - JOB TABLE NOW READ FROM CMJOBS AT START OF
002600*                RUN, WAS A SINGLE HARD-CODED JOB RECORD IN
002700*                WORKING-STORAGE BEFORE THIS DATE.
002800* 19/03/91 PKM - CANDIDATE TABLE RAISED 20 TO 50 ENTRIES, SAME
002900*                CHANGE AS WSCMCAND - SMALL RESUME BATCHES
003000*                WERE THE ONLY ONES EVER FULLY PROCESSED.
003100* 07/11/98 DAH - Y2K. RUN-YEAR NOW TAKEN AS A 4 DIGIT CCYY
003200*                FROM THE SYSTEM DATE AND PASSED TO CM010 AS
003300*                SUCH, WAS A 2 DIGIT WORK FIELD DEFAULTED TO
003400*                "19" + YY BEFORE THIS DATE.
003500* 14/05/02 PKM - TOP-3 DISPLAY (AA050) ADDED AFTER EACH JOB,
003600*                WAS REPORT FILE ONLY - NO CONSOLE RECAP OF
003700*                THE LEADING CANDIDATES BEFORE THIS DATE.
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  CM000.
004100 AUTHOR.  J R TATE.
004200 INSTALLATION.  RECRUITING SYSTEMS GROUP.
004300 DATE-WRITTEN.  11/06/84.
004400 DATE-COMPILED.
004500 SECURITY.  COMPANY CONFIDENTIAL - NOT FOR EXTERNAL RELEASE.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 COPY "selcmres.cob".
005700 COPY "selcmjob.cob".
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 COPY "fdcmres.cob".
006200 COPY "fdcmjob.cob".
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 77  WS-Prog-Name         PIC X(18)  VALUE "CM000 (1.09.00)".
006700 77  CM-Resume-Status     PIC XX     VALUE "00".
006800 77  CM-Job-Status        PIC XX     VALUE "00".
006900*
007000* WS-CURRENT-DATE-TRIPLE - DATE REDEFINES FOR UK/USA/INTL USE
007100* WHEREVER A DATE IS DISPLAYED OR LOGGED BY THIS PROGRAM.
007200*
007300 01  WS-Today-CCYYMMDD        PIC 9(8).
007400 01  WS-Today-USA-Format.
007500     03  WS-USA-MM            PIC 99.
007600     03  WS-USA-DD            PIC 99.
007700     03  WS-USA-CCYY          PIC 9(4).
007800 01  WS-Today-UK-Format REDEFINES WS-Today-USA-Format.
007900     03  WS-UK-DD             PIC 99.
008000     03  WS-UK-MM             PIC 99.
008100     03  WS-UK-CCYY           PIC 9(4).
008200 01  WS-Today-Intl-Format REDEFINES WS-Today-USA-Format.
008300     03  WS-INTL-CCYY         PIC 9(4).
008400     03  WS-INTL-MM           PIC 99.
008500     03  WS-INTL-DD           PIC 99.
008600*
008700 01  WS-Run-Year              PIC 9(4).
008800*
008900* WS-LINE-TAG - REDEFINES THE RAW RESUME LINE SO THE "@@RESUME"
009000* SEPARATOR TAG CAN BE TESTED WITHOUT AN UNSTRING FOR EVERY
009100* LINE OF THE FILE.
009200*
009300 01  WS-Line-Buffer           PIC X(80).
009400 01  WS-Line-Tag REDEFINES WS-Line-Buffer.
009500     03  WS-Line-Tag-Text     PIC X(9).
009600     03  WS-Line-Tag-Rest     PIC X(71).
009700*
009800 01  WS-Resume-Id             PIC X(30).
009900 01  WS-Block-Active-Sw       PIC X      VALUE "N".
010000     88  WS-Block-Active                 VALUE "Y".
010100*
010200* WS-RESUME-LINES - ONE RESUME'S WORTH OF TEXT, BUILT UP AS
010300* THE CMRESUME FILE IS READ AND HANDED TO CM010 AS A BLOCK.
010400*
010500 01  WS-Resume-Lines.
010600     03  WS-Line-Cnt          BINARY-SHORT.
010700     03  WS-Resume-Line       PIC X(80)  OCCURS 200 TIMES.
010800     03  FILLER               PIC X(01).
010900*
011000* WS-CANDIDATE-TABLE / WS-JOB-TABLE - HELD AS RAW SLABS THE
011100* EXACT WIDTH OF THE WSCMCAND / WSCMJOB RECORDS BELOW, ONE
011200* CANDIDATE OR JOB PER SLOT.  THE CURRENT RECORD BEING PARSED,
011300* SCORED OR LOADED IS ALWAYS MOVED THROUGH THE SCRATCH
011400* CM-CANDIDATE-RECORD / CM-JOB-RECORD COPIES FARTHER BELOW -
011500* NEITHER TABLE IS EVER ADDRESSED FIELD-BY-FIELD DIRECTLY.
011600*
011700 01  WS-Candidate-Table.
011800     03  WS-Cand-Tbl-Entry    PIC X(1100)  OCCURS 50 TIMES
011900                               INDEXED BY WS-Cand-Tbl-Ix.
012000*
012100 01  WS-Job-Table.
012200     03  WS-Job-Tbl-Entry     PIC X(902)   OCCURS 10 TIMES
012300                               INDEXED BY WS-Job-Tbl-Ix.
012400*
012500 01  WS-Table-Counts.
012600     03  WS-Cand-Cnt          BINARY-SHORT  VALUE ZERO.
012700     03  WS-Job-Cnt           BINARY-SHORT  VALUE ZERO.
012800     03  FILLER               PIC X(01).
012900*
013000* WS-RUN-TOTALS / WS-JOB-TOTALS - THE CONTROL TOTALS FOR THE
013100* RUN SUMMARY (SEE BATCH-PIPELINE STEP 6 IN THE SYSTEM
013200* NOTEBOOK).  WS-JOB-TOTALS IS ALSO PASSED TO CM030 EACH CALL -
013300* CM030 HOLDS NO STATE OF ITS OWN BETWEEN CALLS.
013400*
013500 01  WS-Run-Totals.
013600     03  WS-Resumes-Loaded    BINARY-SHORT  VALUE ZERO.
013700     03  WS-Candidates-Parsed BINARY-SHORT  VALUE ZERO.
013800     03  WS-Jobs-Loaded       BINARY-SHORT  VALUE ZERO.
013900     03  FILLER               PIC X(01).
014000*
014100 01  WS-Job-Totals.
014200     03  WS-Reports-Generated BINARY-SHORT  VALUE ZERO.
014300     03  WS-Reports-Saved     BINARY-SHORT  VALUE ZERO.
014400     03  FILLER               PIC X(01).
014500*
014600* WS-TOP3-WORK - SCRATCH FOR THE CONSOLE TOP-3 RECAP (R14)
014700* PRINTED AFTER EACH JOB IS SCORED.
014800*
014900 01  WS-Top3-Work.
015000     03  WS-Top-Ix            BINARY-SHORT.
015100     03  WS-Top-Limit         BINARY-SHORT.
015200     03  WS-Miss-Ix           BINARY-SHORT.
015300     03  WS-Missing-Ptr       BINARY-SHORT.
015400     03  WS-Skill-Disp-Len    BINARY-SHORT.
015500     03  WS-Missing-Line      PIC X(200).
015600     03  FILLER               PIC X(01).
015700*
015800* CM-JOB-RECORD ITSELF IS NOT COPIED HERE - IT ALREADY EXISTS
015900* AS THE FD RECORD FOR CM-JOB-FILE (SEE FDCMJOB) AND IS REUSED
016000* AS THE CURRENT-JOB SCRATCH AREA ONCE THE JOB FILE IS LOADED.
016100 COPY "wscmcand.cob".
016200 COPY "wscmcfg.cob".
016300 COPY "wscmresult.cob".
016400 COPY "wscmrank.cob".
016500*
016600 PROCEDURE DIVISION.
016700*
016800 AA000-Main                    SECTION.
016900*****************************************
017000 AA001-Control.
017100     PERFORM AA010-Open-Files.
017200     PERFORM AA020-Load-And-Parse-Resumes.
017300     PERFORM AA030-Load-Jobs.
017400     PERFORM AA040-Match-All-Jobs.
017500     PERFORM AA090-Close-Files.
017600     PERFORM AA095-Run-Summary.
017700 AA001-Exit.
017800     STOP RUN.
017900*
018000 AA010-Open-Files               SECTION.
018100*****************************************
018200 AA011-Open.
018300     OPEN INPUT CM-Resume-File.
018400     OPEN INPUT CM-Job-File.
018500 AA012-Get-Run-Year.
018600     ACCEPT WS-Today-CCYYMMDD FROM DATE YYYYMMDD.
018700     MOVE WS-Today-CCYYMMDD (1:4) TO WS-Run-Year.
018800 AA010-Exit.
018900     EXIT.
019000*
019100 AA020-Load-And-Parse-Resumes   SECTION.
019200*****************************************
019300*  ONE PASS OVER CMRESUME.  EVERY "@@RESUME <id>" LINE CLOSES
019400*  OUT ANY BLOCK ALREADY IN PROGRESS (CALLING CM010 ON IT,
019500*  BELOW) AND STARTS THE NEXT ONE; EVERY OTHER LINE IS
019600*  APPENDED TO THE CURRENT BLOCK.
019700*
019800 AA021-Init.
019900     MOVE "N"  TO WS-Block-Active-Sw.
020000     MOVE ZERO TO WS-Line-Cnt.
020100 AA022-Read-Loop.
020200     READ CM-Resume-File
020300         AT END
020400            GO TO AA024-At-End
020500     END-READ.
020600     MOVE CM-Resume-Line TO WS-Line-Buffer.
020700     IF WS-Line-Tag-Text = "@@RESUME "
020800        PERFORM AA023-Start-New-Block
020900     ELSE
021000        IF WS-Block-Active
021100           PERFORM AA026-Append-Line
021200        END-IF
021300     END-IF.
021400     GO TO AA022-Read-Loop.
021500 AA023-Start-New-Block.
021600     IF WS-Block-Active
021700        PERFORM AA025-Parse-Current-Block
021800     END-IF.
021900     MOVE WS-Line-Tag-Rest (1:30) TO WS-Resume-Id.
022000     MOVE ZERO TO WS-Line-Cnt.
022100     MOVE "Y"  TO WS-Block-Active-Sw.
022200     ADD 1 TO WS-Resumes-Loaded.
022300*
022400 AA024-At-End.
022500     IF WS-Block-Active
022600        PERFORM AA025-Parse-Current-Block
022700     END-IF.
022800 AA020-Exit.
022900     EXIT.
023000*
023100 AA025-Parse-Current-Block.
023200     CALL "CM010" USING WS-Resume-Lines
023300                         WS-Resume-Id
023400                         WS-Run-Year
023500                         CM-CANDIDATE-RECORD.
023600     DISPLAY "PARSED  " CM-CAND-NAME "  EMAIL "  CM-CAND-EMAIL
023700             "  PHONE "  CM-CAND-PHONE
023800             "  EXP "    CM-CAND-EXP-YEARS
023900             "  EDU CNT " CM-CAND-EDU-CNT.
024000     DISPLAY "        SKILLS: " CM-CAND-SKILL (1) " "
024100             CM-CAND-SKILL (2) " " CM-CAND-SKILL (3) " "
024200             CM-CAND-SKILL (4) " " CM-CAND-SKILL (5).
024300     IF WS-Cand-Cnt < 50
024400        ADD 1 TO WS-Cand-Cnt
024500        MOVE CM-CANDIDATE-RECORD TO WS-Cand-Tbl-Entry (WS-Cand-Cnt)
024600        ADD 1 TO WS-Candidates-Parsed
024700     END-IF.
024800*
024900 AA026-Append-Line.
025000     IF WS-Line-Cnt < 200
025100        ADD 1 TO WS-Line-Cnt
025200        MOVE CM-Resume-Line TO WS-Resume-Line (WS-Line-Cnt)
025300     END-IF.
025400*
025500 AA030-Load-Jobs                SECTION.
025600*****************************************
025700*  CMJOBS IS READ ONCE, IN FILE ORDER, INTO WS-JOB-TABLE (SEE
025800*  U5 JOB-TABLE FIXTURE IN THE SYSTEM NOTEBOOK).
025900*
026000 AA031-Init.
026100     MOVE ZERO TO WS-Job-Cnt.
026200 AA032-Read-Loop.
026300     READ CM-Job-File
026400         AT END
026500            GO TO AA030-Exit
026600     END-READ.
026700     IF WS-Job-Cnt < 10
026800        ADD 1 TO WS-Job-Cnt
026900        MOVE CM-JOB-RECORD TO WS-Job-Tbl-Entry (WS-Job-Cnt)
027000        ADD 1 TO WS-Jobs-Loaded
027100     END-IF.
027200     GO TO AA032-Read-Loop.
027300 AA030-Exit.
027400     EXIT.
027500*
027600 AA040-Match-All-Jobs           SECTION.
027700*****************************************
027800*  ONE PASS PER JOB.  CANDIDATES ARE ALWAYS OFFERED TO CM020
027900*  IN PARSE ORDER (SEE BATCH-PIPELINE STEP 4 IN THE SYSTEM
028000*  NOTEBOOK) - CM030's OWN RANK-ORDER INSERT IS WHAT PUTS THE
028100*  RESULTS INTO SCORE ORDER.
028200*
028300 AA041-Init.
028400     MOVE ZERO TO WS-Reports-Generated.
028500     MOVE ZERO TO WS-Reports-Saved.
028600     PERFORM AA042-Match-One-Job
028700         VARYING WS-Job-Tbl-Ix FROM 1 BY 1
028800         UNTIL WS-Job-Tbl-Ix > WS-Job-Cnt.
028900 AA040-Exit.
029000     EXIT.
029100*
029200 AA042-Match-One-Job.
029300     MOVE WS-Job-Tbl-Entry (WS-Job-Tbl-Ix) TO CM-JOB-RECORD.
029400     CALL "CM030" USING "INIT" CM-JOB-RECORD
029500                         CM-CANDIDATE-RECORD CM-MATCH-RESULT
029600                         CM-RANK-TABLE WS-Job-Totals.
029700     DISPLAY " ".
029800     DISPLAY "MATCHING AGAINST JOB: " CM-JOB-TITLE
029900             "  AT " CM-JOB-COMPANY.
030000     PERFORM AA043-Score-One-Candidate
030100         VARYING WS-Cand-Tbl-Ix FROM 1 BY 1
030200         UNTIL WS-Cand-Tbl-Ix > WS-Cand-Cnt.
030300     PERFORM AA050-Display-Top-3.
030400     CALL "CM030" USING "SAVE" CM-JOB-RECORD
030500                         CM-CANDIDATE-RECORD CM-MATCH-RESULT
030600                         CM-RANK-TABLE WS-Job-Totals.
030700*
030800 AA043-Score-One-Candidate.
030900     MOVE WS-Cand-Tbl-Entry (WS-Cand-Tbl-Ix) TO CM-CANDIDATE-RECORD.
031000     CALL "CM020" USING CM-CANDIDATE-RECORD CM-JOB-RECORD
031100                         CM-MATCH-CONFIG CM-MATCH-RESULT.
031200     DISPLAY "  " MR-CAND-NAME "  SCORE "  MR-SCORE
031300             "  LEVEL " MR-LEVEL.
031400     DISPLAY "     REQ " MR-BD-REQUIRED  "  PREF " MR-BD-PREFERRED
031500             "  EXP "  MR-BD-EXPERIENCE  "  EDU "  MR-BD-EDUCATION.
031600     CALL "CM030" USING "ADD " CM-JOB-RECORD
031700                         CM-CANDIDATE-RECORD CM-MATCH-RESULT
031800                         CM-RANK-TABLE WS-Job-Totals.
031900*
032000 AA050-Display-Top-3            SECTION.
032100*****************************************
032200*  R14 - CONSOLE ONLY.  CM-RANK-TABLE IS ALREADY IN SCORE
032300*  ORDER FROM CM030's AA020-Add-Result, SO THE TOP 3 ARE
032400*  SIMPLY ITS FIRST 3 ENTRIES (FEWER IF THE JOB DREW FEWER
032500*  CANDIDATES).
032600*
032700 AA051-Init.
032800     DISPLAY "  TOP CANDIDATES FOR THIS JOB:".
032900     MOVE 3 TO WS-Top-Limit.
033000     IF CM-Rank-Cnt < 3
033100        MOVE CM-Rank-Cnt TO WS-Top-Limit
033200     END-IF.
033300     PERFORM AA052-Display-One-Top
033400         VARYING WS-Top-Ix FROM 1 BY 1
033500         UNTIL WS-Top-Ix > WS-Top-Limit.
033600 AA050-Exit.
033700     EXIT.
033800*
033900 AA052-Display-One-Top.
034000     PERFORM AA053-Build-Missing-Display THRU AA053-Exit.
034100     DISPLAY "    " WS-Top-Ix ". " CM-Rank-Name (WS-Top-Ix)
034200             "  EXP " CM-Rank-Exp (WS-Top-Ix) " YRS  "
034300             WS-Missing-Line.
034400*
034500 AA053-Build-Missing-Display.
034600     MOVE SPACES TO WS-Missing-Line.
034700     IF CM-Rank-Missing-Cnt (WS-Top-Ix) = 0
034800        STRING "HAS ALL REQUIRED SKILLS"  DELIMITED BY SIZE
034900          INTO WS-Missing-Line
035000        GO TO AA053-Exit
035100     END-IF.
035200     MOVE 1 TO WS-Missing-Ptr.
035300     PERFORM AA054-Append-One-Missing
035400         VARYING WS-Miss-Ix FROM 1 BY 1
035500         UNTIL WS-Miss-Ix > CM-Rank-Missing-Cnt (WS-Top-Ix).
035600 AA053-Exit.
035700     EXIT.
035800*
035900 AA054-Append-One-Missing.
036000     IF WS-Miss-Ix > 1
036100        STRING ", "  DELIMITED BY SIZE
036200          INTO WS-Missing-Line
036300          WITH POINTER WS-Missing-Ptr
036400     END-IF.
036500     PERFORM AA055-Compute-Missing-Len.
036600     IF WS-Skill-Disp-Len > 0
036700        STRING CM-Rank-Missing (WS-Top-Ix, WS-Miss-Ix)
036800                                 (1:WS-Skill-Disp-Len)
036900                                   DELIMITED BY SIZE
037000          INTO WS-Missing-Line
037100          WITH POINTER WS-Missing-Ptr
037200     END-IF.
037300*
037400 AA055-Compute-Missing-Len.
037500     MOVE ZERO TO WS-Skill-Disp-Len.
037600     PERFORM AA056-Test-One-Char
037700         VARYING WS-Skill-Disp-Len FROM 30 BY -1
037800         UNTIL WS-Skill-Disp-Len = 0
037900            OR CM-Rank-Missing (WS-Top-Ix, WS-Miss-Ix)
038000                                (WS-Skill-Disp-Len:1) NOT = SPACE.
038100*
038200 AA056-Test-One-Char.
038300     CONTINUE.
038400*
038500 AA090-Close-Files               SECTION.
038600*****************************************
038700 AA091-Close.
038800     CLOSE CM-Resume-File.
038900     CLOSE CM-Job-File.
039000 AA090-Exit.
039100     EXIT.
039200*
039300 AA095-Run-Summary               SECTION.
039400*****************************************
039500 AA096-Display.
039600     DISPLAY "===============================================".
039700     DISPLAY "CM000 RUN SUMMARY".
039800     DISPLAY "  RESUMES LOADED     : " WS-Resumes-Loaded.
039900     DISPLAY "  CANDIDATES PARSED  : " WS-Candidates-Parsed.
040000     DISPLAY "  JOBS LOADED        : " WS-Jobs-Loaded.
040100     DISPLAY "  REPORTS GENERATED  : " WS-Reports-Generated.
040200     DISPLAY "  REPORTS SAVED      : " WS-Reports-Saved.
040300     DISPLAY "===============================================".
040400 AA095-Exit.
040500     EXIT.
040600*

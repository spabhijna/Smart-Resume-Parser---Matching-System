000100***************************************************************
000200*                                                             *
000300*   FD FOR THE JOB TABLE INPUT FILE. RECORD LAYOUT IS          *
000400*     THE WSCMJOB RECORD, COPIED HERE AS THE FD 01-LEVEL.      *
000500***************************************************************
000600*
000700* 11/06/84 JRT - CREATED.
000800*
000900 FD  CM-Job-File.
001000 COPY "wscmjob.cob".
001100 

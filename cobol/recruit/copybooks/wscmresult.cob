000100***************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR MATCH-RESULT RECORD      *
000400*     ONE PER CANDIDATE X JOB SCORED BY CM020,      *
000500*     HELD IN THE CM030 RANKING TABLE.              *
000600***************************************************
000700*  RECORD SIZE 418 BYTES.
000800*
000900* 11/06/84 JRT - CREATED.
001000* 02/09/86 JRT - ADDED 4 COMPONENT BREAKDOWN FIELDS, WAS
001100*                FINAL SCORE ONLY BEFORE THIS DATE.
001200* 19/03/91 PKM - MR-MISSING TABLE INCREASED 5 TO 10 ENTRIES.
001300*
001400 01  CM-MATCH-RESULT.
001500     03  MR-CAND-NAME           PIC X(30).
001600     03  MR-SCORE               PIC 9V999.
001700*                                   0.000 - 1.000, 3 DP, ROUNDED.
001800     03  MR-LEVEL               PIC X(15).
001900*                                   TOP TALENT / STRONG MATCH /
002000*                                   POTENTIAL FIT / LOW RELEVANCE /
002100*                                   NOT RECOMMENDED.
002200     03  MR-BREAKDOWN.
002300         05  MR-BD-REQUIRED     PIC 9V999.
002400         05  MR-BD-PREFERRED    PIC 9V999.
002500         05  MR-BD-EXPERIENCE   PIC 9V999.
002600         05  MR-BD-EDUCATION    PIC 9V999.
002700     03  MR-EXP-YEARS           PIC 9(2).
002800     03  MR-MISSING-CNT         PIC 9(2).
002900     03  MR-MISSING-TABLE.
003000         05  MR-MISSING         PIC X(30)  OCCURS 10 TIMES.
003100     03  FILLER                 PIC X(49).
003200*

000100***************************************************
000200*                                                 *
000300*   DEGREE-ALIAS TABLE - CANONICAL DEGREE CODE     *
000400*     PLUS THE ALIAS PHRASES THAT MAP TO IT.        *
000500*     MATCHED AGAINST THE EDUCATION LINE AFTER      *
000600*     UPPER-CASING AND STRIPPING "." AND ",",       *
000700*     SO ALIASES ARE HELD HERE ALREADY STRIPPED.    *
000800*     CANONICAL ORDER IS SIGNIFICANT - FIRST         *
000900*     ALIAS FOUND AS A SUBSTRING WINS (SEE R8).     *
001000***************************************************
001100*
001200* 11/06/84 JRT - CREATED.
001300* 02/09/86 JRT - ADDED MBA AND PHD, WAS DEGREE TYPES
001400*                BSC/MSC/BTECH/MTECH ONLY.
001500* 24/03/91 PKM - CM-DEGREE-ALIAS-TABLE WAS A SEPARATE, UNLOADED
001600*                AREA - CM010 NEVER SAW A CANONICAL CODE OR
001700*                ALIAS. NOW REDEFINES THE VALUE BLOCK DIRECTLY.
001800*                CLOSES HELP DESK TICKET 4419.
001900* 17/09/96 AMK - WAS ONLY 2 ALIASES PER CODE - THE DOTTED
002000*                ABBREVIATION (B.SC, M.SC, B.TECH, M.TECH,
002100*                PH.D) STRIPS TO "B SC" ETC AND NEVER MATCHED
002200*                THE STORED "BSC" SUBSTRING, SO A LINE LIKE
002300*                "B.SC IN COMPUTER SCIENCE" NEVER RESOLVED.
002400*                WIDENED CM-DEG-ALIAS TO 3 OCCURRENCES AND
002500*                ADDED THE MISSING DOTTED FORM. CLOSES HELP
002600*                DESK TICKET 5102.
002700 01  CM-DEGREE-TABLE-VALUES.
002800     03  FILLER  PIC X(6)   VALUE "BSC   ".
002900     03  FILLER  PIC X(40)  VALUE "BACHELOR OF SCIENCE".
003000     03  FILLER  PIC X(40)  VALUE "B SC".
003100     03  FILLER  PIC X(40)  VALUE "BSC".
003200     03  FILLER  PIC X(6)   VALUE "MSC   ".
003300     03  FILLER  PIC X(40)  VALUE "MASTER OF SCIENCE".
003400     03  FILLER  PIC X(40)  VALUE "M SC".
003500     03  FILLER  PIC X(40)  VALUE "MSC".
003600     03  FILLER  PIC X(6)   VALUE "BTECH ".
003700     03  FILLER  PIC X(40)  VALUE "BACHELOR OF TECHNOLOGY".
003800     03  FILLER  PIC X(40)  VALUE "B TECH".
003900     03  FILLER  PIC X(40)  VALUE "BTECH".
004000     03  FILLER  PIC X(6)   VALUE "MTECH ".
004100     03  FILLER  PIC X(40)  VALUE "MASTER OF TECHNOLOGY".
004200     03  FILLER  PIC X(40)  VALUE "M TECH".
004300     03  FILLER  PIC X(40)  VALUE "MTECH".
004400     03  FILLER  PIC X(6)   VALUE "MBA   ".
004500     03  FILLER  PIC X(40)  VALUE "MASTER OF BUSINESS ADMINISTRATION".
004600     03  FILLER  PIC X(40)  VALUE "MBA".
004700     03  FILLER  PIC X(40)  VALUE SPACES.
004800     03  FILLER  PIC X(6)   VALUE "PHD   ".
004900     03  FILLER  PIC X(40)  VALUE "PHD".
005000     03  FILLER  PIC X(40)  VALUE "PH D".
005100     03  FILLER  PIC X(40)  VALUE "DOCTORATE".
005200 01  CM-DEGREE-ALIAS-TABLE REDEFINES CM-DEGREE-TABLE-VALUES.
005300     03  CM-DEG-ENTRY  OCCURS 6 TIMES
005400                        INDEXED BY CM-DEG-IX.
005500         05  CM-DEG-CODE        PIC X(6).
005600         05  CM-DEG-ALIAS       PIC X(40)  OCCURS 3 TIMES.
005700*

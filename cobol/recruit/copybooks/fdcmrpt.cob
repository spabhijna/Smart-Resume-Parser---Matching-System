000100***************************************************************
000200*                                                             *
000300*   FD FOR THE JOB RANKING REPORT. THE RD AND ITS LINE         *
000400*     LAYOUTS ARE DECLARED DIRECTLY IN CM030 - SEE THE         *
000500*     REPORT SECTION THERE.                                    *
000600***************************************************************
000700*
000800* 11/06/84 JRT - CREATED.
000900*
001000 FD  CM-Report-File
001100     REPORT IS Job-Ranking-Report.
001200 

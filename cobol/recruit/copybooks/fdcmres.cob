000100***************************************************************
000200*                                                             *
000300*   FD FOR THE RESUME INPUT FILE. ONE LINE PER RECORD,         *
000400*     MAX 80 CHARS. CM000 UNSTRINGS THE "@@RESUME" SEPARATOR  *
000500*     LINE TO PICK UP THE RESUME-ID AND BREAK THE FILE INTO    *
000600*     PER-CANDIDATE BLOCKS; EVERY OTHER LINE IS RAW TEXT.       *
000700***************************************************************
000800*
000900* 11/06/84 JRT - CREATED.
001000*
001100 FD  CM-Resume-File.
001200 01  CM-Resume-Line          PIC X(80).
001300 

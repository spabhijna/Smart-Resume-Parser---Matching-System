000100***************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR MATCH-CONFIG PARAMETER   *
000400*     BLOCK - COMPILED-IN DEFAULTS, OVERRIDABLE     *
000500*     FROM THE OPTIONAL CMPARM1 FILE.               *
000600***************************************************
000700*  RECORD SIZE 37 BYTES.
000800*
000900* 11/06/84 JRT - CREATED.
001000* 19/03/91 PKM - ADDED CFG-OVER-EXP-DECAY & CFG-OVER-EXP-FLOOR,
001100*                EXPERIENCE SCORING WAS FLAT BEFORE THIS DATE.
001200*
001300 01  CM-MATCH-CONFIG.
001400     03  CFG-REQUIRED-WT        PIC V999   VALUE .600.
001500*                                   WEIGHT OF REQUIRED SKILLS.
001600     03  CFG-PREFERRED-WT       PIC V999   VALUE .150.
001700     03  CFG-EXPERIENCE-WT      PIC V999   VALUE .150.
001800     03  CFG-EDUCATION-WT       PIC V999   VALUE .100.
001900*                                   THE ABOVE FOUR MUST SUM 1.000.
002000     03  CFG-REQUIRED-DECAY     PIC V999   VALUE .700.
002100*                                   PENALTY BASE PER MISSING
002200*                                   REQUIRED SKILL.
002300     03  CFG-MIN-REQ-FLOOR      PIC V999   VALUE .200.
002400     03  CFG-UNDER-EXP-PEN      PIC V999   VALUE .300.
002500*                                   PENALTY PER YEAR BELOW MIN.
002600     03  CFG-OVER-EXP-DECAY     PIC V999   VALUE .150.
002700*                                   DECAY RATE PER YEAR OVER MAX.
002800     03  CFG-OVER-EXP-FLOOR     PIC V999   VALUE .600.
002850     03  FILLER                 PIC X(01).
002900*

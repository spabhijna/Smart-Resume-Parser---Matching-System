000100***************************************************
000200*                                                 *
000300*   SKILL-DICTIONARY TABLE - RECOGNISED SKILL      *
000400*     KEYWORDS SCANNED FOR IN RESUME TEXT BY        *
000500*     CM010. LOADED BY VALUE, NOT FILE BACKED.      *
000600***************************************************
000700*
000800* 11/06/84 JRT - CREATED, 14 ENTRIES.
000900* 19/03/91 PKM - ADDED GITHUB, GIT, NLP, COMPUTER VISION
001000*                AND NATURAL LANGUAGE PROCESSING, WAS
001100*                MISSING THE NEWER TOOLING KEYWORDS.
001200* 24/03/91 PKM - CM-SKILL-DICTIONARY WAS A SEPARATE, UNLOADED
001300*                AREA - CM010 SCANNED AN ALL-SPACE TABLE AND
001400*                NEVER MATCHED A SKILL. NOW REDEFINES THE
001500*                VALUE BLOCK DIRECTLY SO THE LITERALS ARE
001600*                VISIBLE THROUGH THE USUAL FIELD NAMES.
001700*                CLOSES HELP DESK TICKET 4418.
001800*
001900 01  CM-SKILL-TABLE-VALUES.
002000     03  FILLER  PIC X(30)  VALUE "python".
002100     03  FILLER  PIC X(30)  VALUE "java".
002200     03  FILLER  PIC X(30)  VALUE "c++".
002300     03  FILLER  PIC X(30)  VALUE "sql".
002400     03  FILLER  PIC X(30)  VALUE "mongodb".
002500     03  FILLER  PIC X(30)  VALUE "mysql".
002600     03  FILLER  PIC X(30)  VALUE "machine learning".
002700     03  FILLER  PIC X(30)  VALUE "deep learning".
002800     03  FILLER  PIC X(30)  VALUE "nlp".
002900     03  FILLER  PIC X(30)  VALUE "natural language processing".
003000     03  FILLER  PIC X(30)  VALUE "computer vision".
003100     03  FILLER  PIC X(30)  VALUE "tensorflow".
003200     03  FILLER  PIC X(30)  VALUE "pytorch".
003300     03  FILLER  PIC X(30)  VALUE "django".
003400     03  FILLER  PIC X(30)  VALUE "flask".
003500     03  FILLER  PIC X(30)  VALUE "html".
003600     03  FILLER  PIC X(30)  VALUE "css".
003700     03  FILLER  PIC X(30)  VALUE "javascript".
003800     03  FILLER  PIC X(30)  VALUE "github".
003900     03  FILLER  PIC X(30)  VALUE "git".
004000 01  CM-SKILL-DICTIONARY REDEFINES CM-SKILL-TABLE-VALUES.
004100     03  CM-SKILL-ENTRY   OCCURS 20 TIMES
004200                           INDEXED BY CM-SKILL-IX.
004300         05  CM-SKILL-NAME     PIC X(30).
004400*

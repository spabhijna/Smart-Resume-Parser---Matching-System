000100***************************************************
000200*                                                 *
000300*   SKILL-GROUP TABLE - SETS OF INTERCHANGEABLE    *
000400*     SKILLS. A SENIOR CANDIDATE (10+ YEARS) WHO    *
000500*     HOLDS ANY ONE MEMBER OF A GROUP IS CREDITED   *
000600*     WITH ALL MEMBERS WHEN SCORING REQUIRED        *
000700*     SKILLS (SEE R1). USED BY CM020 ONLY.          *
000800***************************************************
000900*
001000* 19/03/91 PKM - CREATED. PRIOR TO THIS DATE THE GROUP
001100*                EQUIVALENCE WAS DOCUMENTED BUT THE
001200*                TABLE WAS NEVER POPULATED - SENIOR
001300*                CANDIDATES GOT NO CREDIT FOR RELATED
001400*                TOOLING. CLOSES HELP DESK TICKET 4417.
001500*
001600 01  CM-SKILL-GROUP-VALUES.
001700     03  FILLER  PIC 9(1)   VALUE 3.
001800     03  FILLER  PIC X(30)  VALUE "tensorflow".
001900     03  FILLER  PIC X(30)  VALUE "pytorch".
002000     03  FILLER  PIC X(30)  VALUE "deep learning".
002100     03  FILLER  PIC 9(1)   VALUE 3.
002200     03  FILLER  PIC X(30)  VALUE "mysql".
002300     03  FILLER  PIC X(30)  VALUE "mongodb".
002400     03  FILLER  PIC X(30)  VALUE "sql".
002500     03  FILLER  PIC 9(1)   VALUE 3.
002600     03  FILLER  PIC X(30)  VALUE "html".
002700     03  FILLER  PIC X(30)  VALUE "css".
002800     03  FILLER  PIC X(30)  VALUE "javascript".
002900     03  FILLER  PIC 9(1)   VALUE 2.
003000     03  FILLER  PIC X(30)  VALUE "git".
003100     03  FILLER  PIC X(30)  VALUE "github".
003200     03  FILLER  PIC X(30)  VALUE "                              ".
003300 01  CM-SKILL-GROUP-TABLE REDEFINES CM-SKILL-GROUP-VALUES.
003400     03  CM-GRP-ENTRY  OCCURS 4 TIMES
003500                        INDEXED BY CM-GRP-IX.
003600         05  CM-GRP-MEMBER-CNT  PIC 9(1).
003700         05  CM-GRP-MEMBER      PIC X(30)  OCCURS 3 TIMES.
003800*

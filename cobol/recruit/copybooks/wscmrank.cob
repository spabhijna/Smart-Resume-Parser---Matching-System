000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR THE PER-JOB RANKING TABLE.          *
000400*     OWNED BY CM000, ONE TABLE LIVE AT A TIME (THE TABLE     *
000500*     FOR THE JOB CURRENTLY BEING SCORED).  CM030 SORTS AND    *
000600*     MUTATES IT IN PLACE ON EVERY "ADD " CALL AND WALKS IT    *
000700*     TO PRODUCE THE REPORT ON THE "SAVE" CALL.  SEE R12/R13.  *
000800***************************************************************
000900*
001000* 11/06/84 JRT - CREATED.
001100*
001200 01  CM-RANK-TABLE.
001300     03  CM-RANK-CNT            PIC 9(3).
001400     03  CM-RANK-ENTRY  OCCURS 50 TIMES
001500                          INDEXED BY CM-RANK-IX.
001600         05  CM-RANK-NAME        PIC X(30).
001700         05  CM-RANK-SCORE       PIC 9V999.
001800         05  CM-RANK-LEVEL       PIC X(15).
001900         05  CM-RANK-EXP         PIC 9(2).
002000         05  CM-RANK-MISSING-CNT PIC 9(2).
002100         05  CM-RANK-MISSING     PIC X(30)  OCCURS 10 TIMES.
002200     03  FILLER                 PIC X(01).
002300*

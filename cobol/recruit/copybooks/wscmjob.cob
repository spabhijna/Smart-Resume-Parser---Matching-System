000100***************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR JOB VACANCY FILE         *
000400*     SEQUENTIAL FILE, READ IN FILE ORDER          *
000500***************************************************
000600*  RECORD SIZE 902 BYTES.
000700*
000800* 11/06/84 JRT - CREATED.
000900* 02/09/86 JRT - SALARY RANGE FIELDS ADDED.
001000* 19/03/91 PKM - PREFERRED SKILL TABLE ADDED, WAS REQUIRED
001100*                SKILLS ONLY BEFORE THIS DATE.
001200* 30/11/98 DAH - Y2K. NO 2 DIGIT YEARS HELD ON THIS RECORD,
001300*                NOTHING TO CONVERT.
001400*
001500 01  CM-JOB-RECORD.
001600     03  CM-JOB-TITLE           PIC X(30).
001700     03  CM-JOB-COMPANY         PIC X(30).
001800     03  CM-JOB-LOCATION        PIC X(30).
001900     03  CM-JOB-REQ-CNT         PIC 9(2).
002000     03  CM-JOB-REQ-TABLE.
002100         05  CM-JOB-REQ-SKILL   PIC X(30)  OCCURS 10 TIMES.
002200     03  CM-JOB-PREF-CNT        PIC 9(2).
002300     03  CM-JOB-PREF-TABLE.
002400         05  CM-JOB-PREF-SKILL  PIC X(30)  OCCURS 10 TIMES.
002500     03  CM-JOB-MIN-EXP         PIC 9(2).
002600*                                   ZERO = NO LOWER LIMIT.
002700     03  CM-JOB-MAX-EXP         PIC 9(2).
002800*                                   ZERO OR 99 = NO UPPER LIMIT.
002900     03  CM-JOB-MIN-SALARY      PIC 9(7).
003000*                                   ZERO = UNSTATED.
003100     03  CM-JOB-MAX-SALARY      PIC 9(7).
003200     03  CM-JOB-EDU-KW-CNT      PIC 9(1).
003300     03  CM-JOB-EDU-TABLE.
003400         05  CM-JOB-EDU-KW      PIC X(30)  OCCURS 5 TIMES.
003500     03  FILLER                 PIC X(39).
003600*

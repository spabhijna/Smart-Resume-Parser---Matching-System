000100***************************************************************
000200*                                                             *
000300*   FILE-CONTROL ENTRY FOR THE JOB RANKING REPORT.             *
000400*     PRINTER-IMAGE LINE SEQUENTIAL OUTPUT, WRITTEN BY         *
000500*     CM030 VIA REPORT WRITER.                                 *
000600***************************************************************
000700*
000800* 11/06/84 JRT - CREATED.
000900* 09/08/26 AMK - ASSIGN TO WAS THE FIXED LITERAL CMRANKRP, SO
001000*                THE SECOND AND THIRD SAVE OF A RUN EACH OPENED
001100*                OUTPUT OVER THE SAME PHYSICAL FILE AND TRUNCATED
001200*                THE PRIOR JOB'S REPORT, EVEN THOUGH THE RUN
001300*                SUMMARY STILL COUNTED ALL 3 AS SAVED. ASSIGN IS
001400*                NOW THE WORKING-STORAGE NAME WS-REPORT-FILE-NAME,
001500*                BUILT FRESH PER JOB BY CM030 (AA036) BEFORE THE
001600*                OPEN. CLOSES HELP DESK TICKET 5107.
001700*
001800     SELECT CM-Report-File
001900         ASSIGN TO WS-Report-File-Name
002000         ORGANIZATION IS LINE SEQUENTIAL
002100         ACCESS MODE IS SEQUENTIAL
002200         FILE STATUS IS CM-Report-Status.
002300 

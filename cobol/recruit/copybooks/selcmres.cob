000100***************************************************************
000200*                                                             *
000300*   FILE-CONTROL ENTRY FOR THE RESUME INPUT FILE.              *
000400*     ONE OR MORE RESUMES, EACH A BLOCK OF TEXT LINES           *
000500*     INTRODUCED BY AN "@@RESUME <id>" SEPARATOR LINE.          *
000600*     READ AND SPLIT BY CM000, ONE BLOCK PASSED TO CM010.       *
000700***************************************************************
000800*
000900* 11/06/84 JRT - CREATED.
001000*
001100     SELECT CM-Resume-File
001200         ASSIGN TO CMRESUME
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         ACCESS MODE IS SEQUENTIAL
001500         FILE STATUS IS CM-Resume-Status.
001600 

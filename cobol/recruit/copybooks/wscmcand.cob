000100***************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR CANDIDATE WORKING        *
000400*     RECORD - ONE PER PARSED RESUME               *
000500*     BUILT BY CM010, CONSUMED BY CM020/CM030       *
000600***************************************************
000700*  RECORD SIZE 1100 BYTES.
000800*
000900* 11/06/84 JRT - CREATED.
001000* 02/09/86 JRT - ADDED EDUCATION SUB-TABLE, WAS MISSING.
001100* 19/03/91 PKM - SKILL TABLE INCREASED 12 TO 20 ENTRIES.
001200* 07/11/98 DAH - Y2K. EDU-YEAR HELD AS 4 DIGIT TEXT, NO
001300*                CENTURY WINDOWING NEEDED, LEFT AS IS.
001400* 14/05/02 PKM - ADDED CM-CAND-RESUME-ID TRAILER FIELD.
001500*
001600 01  CM-CANDIDATE-RECORD.
001700     03  CM-CAND-NAME           PIC X(30).
001800*                                   "UNKNOWN" WHEN NOT FOUND.
001900     03  CM-CAND-EMAIL          PIC X(40).
002000     03  CM-CAND-PHONE          PIC X(15).
002100*                                   DIGITS ONLY, LEFT JUSTIFIED.
002200     03  CM-CAND-EXP-YEARS      PIC 9(2).
002300     03  CM-CAND-SKILL-CNT      PIC 9(2).
002400     03  CM-CAND-SKILL-TABLE.
002500         05  CM-CAND-SKILL      PIC X(30)  OCCURS 20 TIMES.
002600*                                   LOWER CASE, SORTED ASCENDING.
002700     03  CM-CAND-FIRST-SKILL REDEFINES CM-CAND-SKILL-TABLE.
002800         05  CM-CAND-SKILL-1    PIC X(30).
002900         05  FILLER             PIC X(570).
003000*                                   QUICK LOOK AT TOP SKILL ONLY -
003100*                                   USED FOR THE 5-SKILL PARSE ECHO.
003200     03  CM-CAND-EDU-CNT        PIC 9(1).
003300     03  CM-CAND-EDU-TABLE OCCURS 5 TIMES
003400                            INDEXED BY CM-EDU-IX.
003500         05  CM-EDU-DEGREE      PIC X(6).
003600*                                   BSC, MSC, BTECH, MTECH, MBA, PHD.
003700         05  CM-EDU-RAW         PIC X(60).
003800         05  CM-EDU-YEAR        PIC X(4).
003900*                                   4 DIGIT GRAD YEAR OR SPACES.
004000     03  CM-CAND-RESUME-ID      PIC X(30).
004100*                                   SOURCE FILE / @@RESUME ID.
004200     03  FILLER                 PIC X(22).
004300*

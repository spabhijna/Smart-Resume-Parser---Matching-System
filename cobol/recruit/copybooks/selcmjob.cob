000100***************************************************************
000200*                                                             *
000300*   FILE-CONTROL ENTRY FOR THE JOB TABLE INPUT FILE.           *
000400*     FIXED-LENGTH RECORDS, ONE PER OPEN REQUISITION, LAYOUT   *
000500*     PER WSCMJOB. READ BY CM000 AT START OF RUN, LOADED INTO  *
000510*     THE IN-MEMORY JOB TABLE.                                 *
000600***************************************************************
000700*
000800* 11/06/84 JRT - CREATED.
000900*
001000     SELECT CM-Job-File
001100         ASSIGN TO CMJOBS
001200         ORGANIZATION IS SEQUENTIAL
001300         ACCESS MODE IS SEQUENTIAL
001400         FILE STATUS IS CM-Job-Status.
001500 

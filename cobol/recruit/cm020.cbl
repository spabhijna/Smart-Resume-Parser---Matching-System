000100***************************************************************
000200*                                                             *
000300*   CM020  --  MATCH-ENGINE                                  *
000400*                                                             *
000500*   SCORES ONE CANDIDATE AGAINST ONE JOB VACANCY AND RETURNS  *
000600*   A MATCH-RESULT RECORD.  CALLED ONCE PER CANDIDATE X JOB    *
000700*   PAIR BY CM000 - THIS PROGRAM HOLDS NO STATE BETWEEN       *
000800*   CALLS AND DOES NOT ITSELF DO ANY RANKING OR I-O (THAT IS   *
000900*   CM030'S JOB).                                              *
001000*                                                             *
001100*   COMPUTES THE FOUR WEIGHTED COMPONENTS - REQUIRED SKILLS,  *
001200*   PREFERRED SKILLS, EXPERIENCE, EDUCATION - BLENDS THEM,     *
001300*   AND CLASSIFIES THE RESULT, PER THE SCORING RULES HELD BY  *
001400*   THE RECRUITING DEPARTMENT (RULES R1 THRU R7 IN THE SYSTEM  *
001500*   NOTEBOOK).                                                *
001600***************************************************************
001700*
001800* REMARKS.          CALLED ONCE PER CANDIDATE X JOB PAIR BY CM000.
001900* VERSION.          SEE PROG-NAME IN WS.
002000* CALLED MODULES.   NONE.
002100* ERROR MESSAGES USED.  NONE.
002200*
002300* CHANGES:
002400* 11/06/84 JRT - CREATED.
002500* 02/09/86 JRT - SPLIT SCORE INTO THE FOUR COMPONENT BREAKDOWN
002600*                FIELDS ON THE RESULT RECORD, WAS A SINGLE
002700*                COMBINED FIGURE BEFORE THIS DATE.
002800* 19/03/91 PKM - SENIOR-CANDIDATE SKILL-GROUP EXPANSION ADDED
002900*                TO THE REQUIRED-SKILL SCORE (BB010), SEE
003000*                WSCMGRP.  CLOSES HELP DESK TICKET 4417.
003100* 19/03/91 PKM - OVER-EXPERIENCE PENALTY ADDED TO BB030, WAS
003200*                FLAT 1.000 REGARDLESS OF YEARS OVER MAX
003300*                BEFORE THIS DATE.
003400* 07/11/98 DAH - Y2K REVIEW - NO 2 DIGIT YEARS HELD OR
003500*                COMPUTED ANYWHERE IN THIS PROGRAM, NO CHANGE
003600*                REQUIRED.
003700* 14/05/02 PKM - EDUCATION SCORE (BB040) REWORKED TO MATCH ON
003800*                WHOLE WORD/PHRASE BOUNDARIES, WAS A RAW
003900*                SUBSTRING TEST THAT OVER-MATCHED "MASTER" ON
004000*                RESUMES CONTAINING "MASTER'S".
004100*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  CM020.
004400 AUTHOR.  J R TATE.
004500 INSTALLATION.  RECRUITING SYSTEMS GROUP.
004600 DATE-WRITTEN.  11/06/84.
004700 DATE-COMPILED.
004800 SECURITY.  COMPANY CONFIDENTIAL - NOT FOR EXTERNAL RELEASE.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 77  WS-Prog-Name         PIC X(18)  VALUE "CM020 (1.04.00)".
006100*
006200* WS-CURRENT-DATE-TRIPLE - DATE REDEFINES FOR UK/USA/INTL USE
006300* WHEREVER A DATE IS DISPLAYED OR LOGGED BY THIS PROGRAM.
006400*
006500 01  WS-Today-CCYYMMDD        PIC 9(8)  COMP.
006600 01  WS-Today-USA-Format.
006700     03  WS-USA-MM            PIC 99.
006800     03  WS-USA-DD            PIC 99.
006900     03  WS-USA-CCYY          PIC 9(4).
007000 01  WS-Today-UK-Format REDEFINES WS-Today-USA-Format.
007100     03  WS-UK-DD             PIC 99.
007200     03  WS-UK-MM             PIC 99.
007300     03  WS-UK-CCYY           PIC 9(4).
007400 01  WS-Today-Intl-Format REDEFINES WS-Today-USA-Format.
007500     03  WS-INTL-CCYY         PIC 9(4).
007600     03  WS-INTL-MM           PIC 99.
007700     03  WS-INTL-DD           PIC 99.
007800*
007900* WS-OVER-EXP-DECAY-TABLE - PRECOMPUTED E**(-CFG-OVER-EXP-DECAY
008000* * OVER) FOR OVER = 1,2,3.  FOR OVER >= 4 THE 0.600 FLOOR
008100* BINDS (SEE R3), SO NO FURTHER ENTRIES ARE NEEDED.
008200*
008300 01  WS-Over-Decay-Values.
008400     03  FILLER  PIC 9V999  VALUE .861.
008500     03  FILLER  PIC 9V999  VALUE .741.
008600     03  FILLER  PIC 9V999  VALUE .638.
008700 01  WS-Over-Decay-Redef REDEFINES WS-Over-Decay-Values.
008800     03  WS-Over-Decay-Val    PIC 9V999  OCCURS 3 TIMES.
008900*
009000* WS-SCORE-WORK - SHARED SCRATCH FOR ALL THE BB0NN/CC0NN
009100* SCORING PARAGRAPHS.  COUNTERS AND SUBSCRIPTS ARE ALL COMP
009200* PER STANDARD SHOP PRACTICE.
009300*
009400 01  WS-Score-Work.
009500     03  WS-Req-Matched       BINARY-SHORT.
009600     03  WS-Req-Missing       BINARY-SHORT.
009700     03  WS-Req-Ix            BINARY-SHORT.
009800     03  WS-Pref-Matched      BINARY-SHORT.
009900     03  WS-Pref-Ix           BINARY-SHORT.
010000     03  WS-Mem-Ix            BINARY-SHORT.
010100     03  WS-Exp-Skill-Cnt     BINARY-SHORT.
010200     03  WS-Over-Years        BINARY-SHORT.
010300     03  WS-Under-Gap         BINARY-SHORT.
010400     03  WS-Kw-Ix             BINARY-SHORT.
010500     03  WS-Found-Sw          PIC X      VALUE "N".
010600         88  WS-Found              VALUE "Y".
010700     03  WS-Target-Skill      PIC X(30).
010800     03  WS-Lower-Skill       PIC X(30).
010900     03  WS-Exp-Skill-Table   PIC X(30)  OCCURS 40 TIMES.
011000     03  WS-Edu-Text          PIC X(400).
011100     03  WS-Edu-Text-Lower    PIC X(400).
011200     03  WS-Edu-Text-Ptr      BINARY-SHORT.
011300     03  WS-Edu-Raw-Len       BINARY-SHORT.
011400     03  WS-Edu-Matched       BINARY-SHORT.
011500     03  WS-Kw-Len            BINARY-SHORT.
011600     03  WS-Kw-Tally          BINARY-SHORT.
011700     03  WS-Edu-Kw-Lower      PIC X(30).
011800     03  WS-Edu-Kw-Padded     PIC X(32).
011900     03  WS-Req-Ratio-Work    PIC 9V9(6).
012000     03  WS-Penalty-Work      PIC 9V9(6)  VALUE 1.000000.
012100     03  WS-Pref-Ratio-Work   PIC 9V9(6).
012200     03  WS-Edu-Ratio-Work    PIC 9V9(6).
012300     03  WS-R1-Score          PIC 9V999.
012400     03  WS-R2-Score          PIC 9V999.
012500     03  WS-R3-Score          PIC 9V999.
012600     03  WS-R4-Score          PIC 9V999.
012700     03  WS-Final-Score       PIC 9V999.
012800     03  FILLER               PIC X(01).
012900*
013000* WS-SKILL-GROUP-TABLE - INTERCHANGEABLE SKILL SETS, SEE R1.
013100*
013200 COPY "wscmgrp.cob".
013300*
013400 LINKAGE SECTION.
013500*
013600 COPY "wscmcand.cob".
013700 COPY "wscmjob.cob".
013800 COPY "wscmcfg.cob".
013900 COPY "wscmresult.cob".
014000*
014100 PROCEDURE DIVISION  USING  CM-CANDIDATE-RECORD
014200                             CM-JOB-RECORD
014300                             CM-MATCH-CONFIG
014400                             CM-MATCH-RESULT.
014500*
014600 AA000-Main                  SECTION.
014700*****************************************
014800 AA010-Score-Candidate.
014900     INITIALIZE CM-MATCH-RESULT.
015000     MOVE CM-CAND-NAME       TO MR-CAND-NAME.
015100     MOVE CM-CAND-EXP-YEARS  TO MR-EXP-YEARS.
015200*
015300     PERFORM BB010-Compute-Required-Score.
015400     PERFORM BB020-Compute-Preferred-Score.
015500     PERFORM BB030-Compute-Experience-Score.
015600     PERFORM BB040-Compute-Education-Score.
015700     PERFORM BB050-Compute-Final-Score.
015800*
015900 AA010-Exit.
016000     GOBACK.
016100*
016200 BB010-Compute-Required-Score  SECTION.
016300*****************************************
016400*  R1 - REQUIRED-SKILL SCORE.  EMPTY REQUIRED LIST ALWAYS
016500*  SCORES 1.000.  SENIOR CANDIDATES (10+ YEARS) GET THEIR
016600*  SKILL LIST EXPANDED BY GROUP MEMBERSHIP AND ONE MISSING
016700*  SKILL FORGIVEN BEFORE THE PENALTY IS APPLIED.
016800*
016900     IF CM-JOB-REQ-CNT = 0
017000        MOVE 1.000 TO WS-R1-Score
017100        GO TO BB010-Exit
017200     END-IF.
017300*
017400     PERFORM CC010-Load-Candidate-Skills.
017500     IF CM-CAND-EXP-YEARS >= 10
017600        PERFORM CC020-Expand-Skill-Groups
017700     END-IF.
017800*
017900     MOVE ZERO TO WS-Req-Matched.
018000     PERFORM BB011-Test-One-Required-Skill
018100         VARYING WS-Req-Ix FROM 1 BY 1
018200         UNTIL WS-Req-Ix > CM-JOB-REQ-CNT.
018300*
018400     COMPUTE WS-Req-Missing = CM-JOB-REQ-CNT - WS-Req-Matched.
018500     IF CM-CAND-EXP-YEARS >= 10
018600        IF WS-Req-Missing > 0
018700           SUBTRACT 1 FROM WS-Req-Missing
018800        END-IF
018900     END-IF.
019000*
019100     MOVE 1.000000 TO WS-Penalty-Work.
019200     PERFORM CC030-Multiply-Penalty WS-Req-Missing TIMES.
019300*
019400     COMPUTE WS-Req-Ratio-Work = WS-Req-Matched / CM-JOB-REQ-CNT.
019500     COMPUTE WS-R1-Score ROUNDED =
019600             WS-Req-Ratio-Work * WS-Penalty-Work.
019700     IF WS-R1-Score < CFG-MIN-REQ-FLOOR
019800        MOVE CFG-MIN-REQ-FLOOR TO WS-R1-Score
019900     END-IF.
020000 BB010-Exit.
020100     MOVE WS-R1-Score  TO MR-BD-Required.
020200     EXIT.
020300*
020400 BB011-Test-One-Required-Skill.
020500     MOVE CM-JOB-REQ-SKILL (WS-Req-Ix) TO WS-Target-Skill.
020600     PERFORM CC040-Test-Skill-In-Expanded-Table.
020700     IF WS-Found
020800        ADD 1 TO WS-Req-Matched
020900     END-IF.
021000*
021100 BB020-Compute-Preferred-Score  SECTION.
021200*****************************************
021300*  R2 - PREFERRED-SKILL SCORE.  NO SENIORITY EXPANSION - THE
021400*  CANDIDATE'S OWN RAW SKILL LIST ONLY.
021500*
021600     IF CM-JOB-PREF-CNT = 0
021700        MOVE ZERO TO WS-R2-Score
021800        GO TO BB020-Exit
021900     END-IF.
022000*
022100     MOVE ZERO TO WS-Pref-Matched.
022200     PERFORM BB021-Test-One-Preferred-Skill
022300         VARYING WS-Pref-Ix FROM 1 BY 1
022400         UNTIL WS-Pref-Ix > CM-JOB-PREF-CNT.
022500*
022600     COMPUTE WS-Pref-Ratio-Work =
022700             WS-Pref-Matched / CM-JOB-PREF-CNT.
022800     COMPUTE WS-R2-Score ROUNDED = WS-Pref-Ratio-Work.
022900 BB020-Exit.
023000     MOVE WS-R2-Score  TO MR-BD-Preferred.
023100     EXIT.
023200*
023300 BB021-Test-One-Preferred-Skill.
023400     MOVE CM-JOB-PREF-SKILL (WS-Pref-Ix) TO WS-Target-Skill.
023500     PERFORM CC050-Test-Skill-In-Raw-Candidate.
023600     IF WS-Found
023700        ADD 1 TO WS-Pref-Matched
023800     END-IF.
023900*
024000 BB030-Compute-Experience-Score  SECTION.
024100*****************************************
024200*  R3 - EXPERIENCE SCORE.  BELOW JOB-MIN-EXP THE CANDIDATE IS
024300*  PENALISED PER YEAR SHORT; ABOVE JOB-MAX-EXP (WHEN STATED)
024400*  THE SCORE DECAYS TOWARD A 0.600 FLOOR; OTHERWISE THE
024500*  CANDIDATE IS SQUARELY IN RANGE AND SCORES 1.000.
024600*
024700     IF CM-CAND-EXP-YEARS < CM-JOB-MIN-EXP
024800           COMPUTE WS-Under-Gap =
024900                   CM-JOB-MIN-EXP - CM-CAND-EXP-YEARS
025000           COMPUTE WS-R3-Score ROUNDED =
025100                   1.000 - (CFG-UNDER-EXP-PEN * WS-Under-Gap)
025200           IF WS-R3-Score < ZERO
025300              MOVE ZERO TO WS-R3-Score
025400           END-IF
025500           GO TO BB030-Exit
025600     END-IF.
025700*
025800     IF CM-JOB-MAX-EXP > 0
025900        AND CM-JOB-MAX-EXP NOT = 99
026000        AND CM-CAND-EXP-YEARS > CM-JOB-MAX-EXP
026100           COMPUTE WS-Over-Years =
026200                   CM-CAND-EXP-YEARS - CM-JOB-MAX-EXP
026300           IF WS-Over-Years <= 3
026400              MOVE WS-Over-Decay-Val (WS-Over-Years) TO WS-R3-Score
026500           ELSE
026600              MOVE CFG-OVER-EXP-FLOOR TO WS-R3-Score
026700           END-IF
026800           GO TO BB030-Exit
026900     END-IF.
027000*
027100     MOVE 1.000 TO WS-R3-Score.
027200 BB030-Exit.
027300     MOVE WS-R3-Score  TO MR-BD-Experience.
027400     EXIT.
027500*
027600 BB040-Compute-Education-Score  SECTION.
027700*****************************************
027800*  R4 - EDUCATION SCORE.  THE CANDIDATE'S EDUCATION LINES ARE
027900*  JOINED INTO ONE PADDED LOWER-CASE TEXT AND EACH JOB
028000*  EDUCATION KEYWORD IS TESTED AS A WHOLE WORD/PHRASE ON SPACE
028100*  BOUNDARIES WITHIN THAT TEXT.
028200*
028300     IF CM-JOB-EDU-KW-CNT = 0
028400        MOVE ZERO TO WS-R4-Score
028500        GO TO BB040-Exit
028600     END-IF.
028700*
028800     PERFORM CC060-Build-Education-Text.
028900*
029000     MOVE ZERO TO WS-Edu-Matched.
029100     PERFORM BB041-Test-One-Edu-Keyword
029200         VARYING WS-Kw-Ix FROM 1 BY 1
029300         UNTIL WS-Kw-Ix > CM-JOB-EDU-KW-CNT.
029400*
029500     COMPUTE WS-Edu-Ratio-Work = WS-Edu-Matched / CM-JOB-EDU-KW-CNT.
029600     COMPUTE WS-R4-Score ROUNDED = WS-Edu-Ratio-Work.
029700 BB040-Exit.
029800     MOVE WS-R4-Score  TO MR-BD-Education.
029900     EXIT.
030000*
030100 BB041-Test-One-Edu-Keyword.
030200     MOVE CM-JOB-EDU-KW (WS-Kw-Ix) TO WS-Target-Skill.
030300     PERFORM CC070-Test-Keyword-In-Edu-Text THRU CC070-Exit.
030400     IF WS-Found
030500        ADD 1 TO WS-Edu-Matched
030600     END-IF.
030700*
030800 BB050-Compute-Final-Score  SECTION.
030900*****************************************
031000*  R6 - BLEND THE FOUR COMPONENTS AND ROUND TO 3 DECIMALS,
031100*  USING THE WEIGHTS FROM THE PASSED-IN CM-MATCH-CONFIG
031200*  BLOCK RATHER THAN BAKED-IN LITERALS, SO A SITE THAT
031300*  OVERRIDES CFG-REQUIRED-WT ETC FROM CMPARM1 ACTUALLY
031400*  CHANGES THE BLEND (HELP DESK TICKET 5103).
031500*  R7 - CLASSIFY THE ROUNDED SCORE INTO A MATCH LEVEL.
031600*
031700     COMPUTE WS-Final-Score ROUNDED =
031800             (CFG-REQUIRED-WT   * WS-R1-Score)
031900           + (CFG-PREFERRED-WT  * WS-R2-Score)
032000           + (CFG-EXPERIENCE-WT * WS-R3-Score)
032100           + (CFG-EDUCATION-WT  * WS-R4-Score).
032200     MOVE WS-Final-Score  TO MR-SCORE.
032300*
032400     EVALUATE TRUE
032500        WHEN WS-Final-Score >= .850
032600           MOVE "Top Talent"      TO MR-LEVEL
032700        WHEN WS-Final-Score >= .700
032800           MOVE "Strong Match"    TO MR-LEVEL
032900        WHEN WS-Final-Score >= .400
033000           MOVE "Potential Fit"   TO MR-LEVEL
033100        WHEN WS-Final-Score > .150
033200           MOVE "Low Relevance"   TO MR-LEVEL
033300        WHEN OTHER
033400           MOVE "Not Recommended" TO MR-LEVEL
033500     END-EVALUATE.
033600 BB050-Exit.
033700     EXIT.
033800*
033900 CC010-Load-Candidate-Skills.
034000*****************************************
034100*  COPIES THE CANDIDATE'S OWN SKILL LIST INTO THE SCRATCH
034200*  TABLE THAT CC020 MAY GO ON TO EXPAND WITH GROUP MEMBERS.
034300*
034400     MOVE CM-CAND-SKILL-CNT TO WS-Exp-Skill-Cnt.
034500     MOVE ZERO TO WS-Mem-Ix.
034600     PERFORM CC011-Copy-One-Skill
034700         VARYING WS-Mem-Ix FROM 1 BY 1
034800         UNTIL WS-Mem-Ix > CM-CAND-SKILL-CNT.
034900*
035000 CC011-Copy-One-Skill.
035100     MOVE CM-CAND-SKILL (WS-Mem-Ix) TO WS-Exp-Skill-Table (WS-Mem-Ix).
035200*
035300 CC020-Expand-Skill-Groups.
035400*****************************************
035500*  R1 SENIOR EXPANSION.  FOR EACH SKILL GROUP, IF THE
035600*  CANDIDATE HOLDS ANY ONE MEMBER, ADD EVERY MEMBER OF THAT
035700*  GROUP NOT ALREADY IN THE SCRATCH TABLE.
035800*
035900     PERFORM CC021-Test-One-Group
036000         VARYING CM-GRP-IX FROM 1 BY 1
036100         UNTIL CM-GRP-IX > 4.
036200*
036300 CC021-Test-One-Group.
036400     MOVE "N" TO WS-Found-Sw.
036500     PERFORM CC022-Test-One-Group-Member
036600         VARYING WS-Mem-Ix FROM 1 BY 1
036700         UNTIL WS-Mem-Ix > CM-GRP-MEMBER-CNT (CM-GRP-IX)
036800            OR WS-Found.
036900     IF WS-Found
037000        PERFORM CC023-Add-One-Group-Member
037100            VARYING WS-Mem-Ix FROM 1 BY 1
037200            UNTIL WS-Mem-Ix > CM-GRP-MEMBER-CNT (CM-GRP-IX)
037300     END-IF.
037400*
037500 CC022-Test-One-Group-Member.
037600     MOVE CM-GRP-MEMBER (CM-GRP-IX, WS-Mem-Ix) TO WS-Target-Skill.
037700     PERFORM CC040-Test-Skill-In-Expanded-Table.
037800*
037900 CC023-Add-One-Group-Member.
038000     MOVE CM-GRP-MEMBER (CM-GRP-IX, WS-Mem-Ix) TO WS-Target-Skill.
038100     PERFORM CC040-Test-Skill-In-Expanded-Table.
038200     IF NOT WS-Found
038300        AND WS-Exp-Skill-Cnt < 40
038400           ADD 1 TO WS-Exp-Skill-Cnt
038500           MOVE WS-Target-Skill
038600               TO WS-Exp-Skill-Table (WS-Exp-Skill-Cnt)
038700     END-IF.
038800*
038900 CC030-Multiply-Penalty.
039000*****************************************
039100*  ONE FACTOR OF CFG-REQUIRED-DECAY - CALLED WS-REQ-MISSING
039200*  TIMES BY BB010, SO WS-PENALTY-WORK ENDS UP HOLDING
039300*  CFG-REQUIRED-DECAY RAISED TO THE POWER MISSING.
039400*
039500     COMPUTE WS-Penalty-Work =
039600             WS-Penalty-Work * CFG-REQUIRED-DECAY.
039700*
039800 CC040-Test-Skill-In-Expanded-Table.
039900*****************************************
040000*  TRUE/FALSE TEST (VIA WS-FOUND-SW) OF WHETHER WS-TARGET-SKILL
040100*  APPEARS IN THE CANDIDATE'S (POSSIBLY EXPANDED) SKILL TABLE.
040200*  BOTH SIDES ARE FOLDED TO LOWER CASE FIRST PER R5.
040300*
040400     MOVE "N" TO WS-Found-Sw.
040500     MOVE WS-Target-Skill TO WS-Lower-Skill.
040600     PERFORM ZZ010-Fold-To-Lower.
040700     MOVE WS-Lower-Skill  TO WS-Target-Skill.
040800     MOVE ZERO TO WS-Mem-Ix.
040900     PERFORM CC041-Compare-One-Expanded-Entry
041000         VARYING WS-Mem-Ix FROM 1 BY 1
041100         UNTIL WS-Mem-Ix > WS-Exp-Skill-Cnt
041200            OR WS-Found.
041300*
041400 CC041-Compare-One-Expanded-Entry.
041500     MOVE WS-Exp-Skill-Table (WS-Mem-Ix) TO WS-Lower-Skill.
041600     PERFORM ZZ010-Fold-To-Lower.
041700     IF WS-Lower-Skill = WS-Target-Skill
041800        MOVE "Y" TO WS-Found-Sw
041900     END-IF.
042000*
042100 CC050-Test-Skill-In-Raw-Candidate.
042200*****************************************
042300*  AS CC040 BUT AGAINST THE CANDIDATE'S OWN RAW SKILL COUNT,
042400*  WITH NO SENIORITY EXPANSION (R2).
042500*
042600     MOVE "N" TO WS-Found-Sw.
042700     MOVE WS-Target-Skill TO WS-Lower-Skill.
042800     PERFORM ZZ010-Fold-To-Lower.
042900     MOVE WS-Lower-Skill  TO WS-Target-Skill.
043000     MOVE ZERO TO WS-Mem-Ix.
043100     PERFORM CC051-Compare-One-Raw-Entry
043200         VARYING WS-Mem-Ix FROM 1 BY 1
043300         UNTIL WS-Mem-Ix > CM-CAND-SKILL-CNT
043400            OR WS-Found.
043500*
043600 CC051-Compare-One-Raw-Entry.
043700     MOVE CM-CAND-SKILL (WS-Mem-Ix) TO WS-Lower-Skill.
043800     PERFORM ZZ010-Fold-To-Lower.
043900     IF WS-Lower-Skill = WS-Target-Skill
044000        MOVE "Y" TO WS-Found-Sw
044100     END-IF.
044200*
044300 CC060-Build-Education-Text.
044400*****************************************
044500*  JOINS ALL CM-EDU-RAW LINES FOR THIS CANDIDATE INTO ONE
044600*  LOWER-CASE TEXT, PADDED WITH A LEADING AND TRAILING SPACE
044700*  SO WHOLE-WORD KEYWORD TESTS NEVER RUN OFF EITHER END.
044800*  EACH RAW LINE IS TRIMMED TO ITS NON-SPACE LENGTH FIRST SO
044900*  THE JOIN DOES NOT FILL WS-EDU-TEXT WITH THE FIELD'S OWN
045000*  TRAILING SPACE PADDING.
045100*
045200     MOVE SPACES TO WS-Edu-Text.
045300     MOVE 2 TO WS-Edu-Text-Ptr.
045400     MOVE " " TO WS-Edu-Text (1:1).
045500     IF CM-CAND-EDU-CNT > 0
045600        PERFORM CC061-Append-One-Edu-Line
045700            VARYING CM-EDU-IX FROM 1 BY 1
045800            UNTIL CM-EDU-IX > CM-CAND-EDU-CNT
045900     END-IF.
046000     MOVE WS-Edu-Text TO WS-Edu-Text-Lower.
046100     INSPECT WS-Edu-Text-Lower
046200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046300                 TO "abcdefghijklmnopqrstuvwxyz".
046400*
046500 CC061-Append-One-Edu-Line.
046600     PERFORM CC062-Compute-Edu-Raw-Len.
046700     IF WS-Edu-Raw-Len > 0
046800        STRING CM-EDU-RAW (CM-EDU-IX) (1:WS-Edu-Raw-Len)
046900                                DELIMITED BY SIZE
047000               " "              DELIMITED BY SIZE
047100          INTO WS-Edu-Text
047200          WITH POINTER WS-Edu-Text-Ptr
047300     END-IF.
047400*
047500 CC062-Compute-Edu-Raw-Len.
047600     MOVE ZERO TO WS-Edu-Raw-Len.
047700     PERFORM CC063-Test-One-Raw-Char
047800         VARYING WS-Edu-Raw-Len FROM 60 BY -1
047900         UNTIL WS-Edu-Raw-Len = 0
048000            OR CM-EDU-RAW (CM-EDU-IX) (WS-Edu-Raw-Len:1) NOT = SPACE.
048100*
048200 CC063-Test-One-Raw-Char.
048300     CONTINUE.
048400*
048500 CC070-Test-Keyword-In-Edu-Text.
048600*****************************************
048700*  R4 WHOLE-WORD/PHRASE TEST - THE KEYWORD, LOWER-CASED, TRIMMED
048800*  AND SURROUNDED BY SINGLE SPACES, MUST OCCUR IN THE PADDED
048900*  EDUCATION TEXT.
049000*
049100     MOVE "N" TO WS-Found-Sw.
049200     MOVE WS-Target-Skill TO WS-Lower-Skill.
049300     PERFORM ZZ010-Fold-To-Lower.
049400     MOVE WS-Lower-Skill  TO WS-Edu-Kw-Lower.
049500     MOVE ZERO TO WS-Kw-Len.
049600     PERFORM CC072-Test-One-Kw-Char
049700         VARYING WS-Kw-Len FROM 30 BY -1
049800         UNTIL WS-Kw-Len = 0
049900            OR WS-Edu-Kw-Lower (WS-Kw-Len:1) NOT = SPACE.
050000     IF WS-Kw-Len = 0
050100        GO TO CC070-Exit
050200     END-IF.
050300     MOVE SPACES TO WS-Edu-Kw-Padded.
050400     STRING " "                            DELIMITED BY SIZE
050500            WS-Edu-Kw-Lower (1:WS-Kw-Len)   DELIMITED BY SIZE
050600            " "                            DELIMITED BY SIZE
050700       INTO WS-Edu-Kw-Padded.
050800     PERFORM CC071-Scan-Edu-Text.
050900 CC070-Exit.
051000     EXIT.
051100*
051200 CC071-Scan-Edu-Text.
051300     MOVE ZERO TO WS-Kw-Tally.
051400     INSPECT WS-Edu-Text-Lower TALLYING WS-Kw-Tally
051500             FOR ALL WS-Edu-Kw-Padded (1:WS-Kw-Len + 2).
051600     IF WS-Kw-Tally > 0
051700        MOVE "Y" TO WS-Found-Sw
051800     END-IF.
051900*
052000 CC072-Test-One-Kw-Char.
052100     CONTINUE.
052200*
052300 ZZ010-Fold-To-Lower.
052400*****************************************
052500*  LOWER-CASES WS-LOWER-SKILL IN PLACE - SHARED BY EVERY
052600*  SKILL/KEYWORD COMPARE IN THIS PROGRAM, PER R5.
052700*
052800     INSPECT WS-Lower-Skill
052900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053000                 TO "abcdefghijklmnopqrstuvwxyz".
053100*
053200* END OF CM020.

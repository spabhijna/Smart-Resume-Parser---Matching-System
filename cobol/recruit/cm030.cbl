000100***************************************************************
000200*                                                             *
000300*   CM030  --  REPORT-GENERATOR                              *
000400*                                                             *
000500*   MAINTAINS THE LIVE RANKING TABLE FOR THE JOB CURRENTLY    *
000600*   BEING PROCESSED AND WRITES THE PER-JOB RANKING REPORT.    *
000700*   CALLED REPEATEDLY BY CM000 VIA A FUNCTION-CODE SWITCH:     *
000800*                                                             *
000900*      "INIT"  -  CLEAR THE RANKING TABLE FOR A NEW JOB.      *
001000*      "ADD "  -  COMPUTE THE MISSING-REQUIRED-SKILL LIST     *
001100*                 FOR ONE CANDIDATE (R13) AND INSERT THE       *
001200*                 CANDIDATE INTO THE TABLE IN RANK ORDER       *
001300*                 (R12).                                      *
001400*      "SAVE"  -  WRITE THE JOB'S RANKING REPORT AND RETURN    *
001500*                 CONTROL TOTALS TO CM000.                     *
001600*                                                             *
001700*   HOLDS NO STATE OF ITS OWN BETWEEN CALLS - THE RANKING       *
001800*   TABLE AND THE RUN TOTALS BOTH LIVE IN CM000 AND ARE         *
001900*   PASSED IN BY REFERENCE EACH TIME (SEE R12, R13, R14 IN     *
002000*   THE SYSTEM NOTEBOOK).                                       *
002100***************************************************************
002200*
002300* REMARKS.          CALLED BY CM000, ONCE PER JOB (INIT),
002400*                    ONCE PER CANDIDATE (ADD) AND ONCE PER JOB
002500*                    AGAIN AT THE END (SAVE).
002600* VERSION.          SEE PROG-NAME IN WS.
002700* CALLED MODULES.   NONE.
002800* ERROR MESSAGES USED.  NONE - AN UNKNOWN FUNCTION CODE IS
002900*                        TREATED AS A NO-OP.
003000*
003100* CHANGES:
003200* 11/06/84 JRT - CREATED, REPORT LAYOUT ONLY - NO RANKING,
003300*                CANDIDATES WERE LISTED IN ARRIVAL ORDER.
003400* 02/09/86 JRT - ADDED THE RANK-ORDER INSERT (AA020), WAS A
003500*                SIMPLE APPEND TO THE END OF THE TABLE BEFORE
003600*                THIS DATE.
003700* 19/03/91 PKM - MISSING-REQUIRED-SKILL LIST (AA020) ADDED TO
003800*                THE REPORT, WAS SCORE AND RANK ONLY.
003900* 07/11/98 DAH - Y2K. REPORT HEADING DATE NOW CARRIES A 4
004000*                DIGIT CCYY, WAS 2 DIGIT YY.
004100* 14/05/02 PKM - RANKING TABLE SIZE RAISED 20 TO 50 CANDIDATES
004200*                PER JOB, SMALLER JOBS WERE TRUNCATING THE
004300*                TABLE SILENTLY.
004400* 09/08/26 AMK - LINKAGE ITEMS WERE PREFIXED "LK030-", NOT A
004500*                HOUSE CONVENTION - DROPPED THE PREFIX, NAMES
004600*                ARE NOW PLAIN (FUNCTION-CODE, REPORT-TOTALS)
004700*                AS CM000 PASSES THEM. CLOSES HELP DESK
004800*                TICKET 5110.
004900*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.  CM030.
005200 AUTHOR.  J R TATE.
005300 INSTALLATION.  RECRUITING SYSTEMS GROUP.
005400 DATE-WRITTEN.  11/06/84.
005500 DATE-COMPILED.
005600 SECURITY.  COMPANY CONFIDENTIAL - NOT FOR EXTERNAL RELEASE.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-370.
006100 OBJECT-COMPUTER.  IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700 COPY "selcmrpt.cob".
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 COPY "fdcmrpt.cob".
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 77  WS-Prog-Name         PIC X(18)  VALUE "CM030 (1.05.00)".
007600 77  CM-Report-Status     PIC XX     VALUE "00".
007700*
007800* 09/08/26 AMK - ADDED WS-REPORT-FILE-NAME/WS-REPORT-TITLE-WORK
007900*                SO EACH CALL OF AA030-SAVE-REPORT BUILDS ITS
008000*                OWN REPORT FILE NAME (SEE AA036 BELOW). CLOSES
008100*                HELP DESK TICKET 5107.
008200*
008300 01  WS-Report-File-Name      PIC X(40).
008400 01  WS-Report-Title-Work.
008500     03  WS-Report-Title-Lower  PIC X(30).
008600     03  WS-Report-Title-Len    BINARY-SHORT.
008700*
008800* WS-CURRENT-DATE-TRIPLE - DATE REDEFINES FOR UK/USA/INTL USE
008900* WHEREVER A DATE IS DISPLAYED OR LOGGED BY THIS PROGRAM, AND
009000* NOW ALSO THE SOURCE OF THE RUN TIMESTAMP ON THE REPORT FILE
009100* NAME (AA036).
009200*
009300 01  WS-Today-CCYYMMDD        PIC 9(8).
009400 01  WS-Today-USA-Format.
009500     03  WS-USA-MM            PIC 99.
009600     03  WS-USA-DD            PIC 99.
009700     03  WS-USA-CCYY          PIC 9(4).
009800 01  WS-Today-UK-Format REDEFINES WS-Today-USA-Format.
009900     03  WS-UK-DD             PIC 99.
010000     03  WS-UK-MM             PIC 99.
010100     03  WS-UK-CCYY           PIC 9(4).
010200 01  WS-Today-Intl-Format REDEFINES WS-Today-USA-Format.
010300     03  WS-INTL-CCYY         PIC 9(4).
010400     03  WS-INTL-MM           PIC 99.
010500     03  WS-INTL-DD           PIC 99.
010600*
010700* WS-RANK-WORK - SHARED SCRATCH FOR THE INSERT (AA020) AND
010800* THE REPORT WALK (AA030).  COUNTERS AND SUBSCRIPTS ARE ALL
010900* COMP PER STANDARD SHOP PRACTICE.
011000*
011100 01  WS-Rank-Work.
011200     03  WS-Req-Ix            BINARY-SHORT.
011300     03  WS-Cand-Ix           BINARY-SHORT.
011400     03  WS-Ins-Pos           BINARY-SHORT.
011500     03  WS-Shift-Ix          BINARY-SHORT.
011600     03  WS-Missing-Cnt       BINARY-SHORT.
011700     03  WS-Report-Ix         BINARY-SHORT.
011800     03  WS-Missing-Ptr       BINARY-SHORT.
011900     03  WS-Skill-Disp-Len    BINARY-SHORT.
012000     03  WS-Found-Sw          PIC X      VALUE "N".
012100         88  WS-Found              VALUE "Y".
012200     03  WS-Save-Entry.
012300         05  WS-Save-Rank        PIC 99.
012400         05  WS-Save-Name        PIC X(30).
012500         05  WS-Save-Score       PIC 9V999.
012600         05  WS-Save-Level       PIC X(15).
012700         05  WS-Save-Exp         PIC 9(2).
012800         05  WS-Save-Missing-Cnt PIC 9(2).
012900         05  WS-Save-Missing     PIC X(30)  OCCURS 10 TIMES.
013000     03  WS-Missing-Line       PIC X(200).
013100     03  FILLER                PIC X(01).
013200*
013300 LINKAGE SECTION.
013400*
013500 01  Function-Code           PIC X(4).
013600*                                   "INIT" / "ADD " / "SAVE".
013700 COPY "wscmjob.cob".
013800 COPY "wscmcand.cob".
013900 COPY "wscmresult.cob".
014000 COPY "wscmrank.cob".
014100 01  Report-Totals.
014200     03  Reports-Generated  BINARY-SHORT.
014300     03  Reports-Saved      BINARY-SHORT.
014400     03  FILLER                   PIC X(01).
014500*
014600* REPORT SECTION - JOB-RANKING-REPORT, ONE FILE PER JOB, NO
014700* CONTROL BREAKS WITHIN THE REPORT (THE JOB ITSELF IS THE
014800* BREAK).  SEE REPORTS SECTION OF THE SYSTEM NOTEBOOK.
014900*
015000 REPORT SECTION.
015100*
015200 RD  Job-Ranking-Report
015300     Page Limit   60  LINES
015400     Heading      1
015500     First Detail 6
015600     Last  Detail 58.
015700*
015800 01  Rank-Report-Head  Type Page Heading.
015900     03  Line  1.
016000         05  Col   1     PIC X(30)   Source CM-JOB-TITLE.
016100         05  Col  60     PIC X(30)   Source CM-JOB-COMPANY.
016200     03  Line  2.
016300         05  Col   1                 Value "RECRUITING SYSTEMS GROUP".
016400         05  Col  60     PIC X(18)   Source WS-Prog-Name.
016500     03  Line  4.
016600         05  Col   1                 Value "RANK".
016700         05  Col   8                 Value "CANDIDATE NAME".
016800         05  Col  40                 Value "SCORE".
016900         05  Col  48                 Value "LEVEL".
017000         05  Col  64                 Value "EXP".
017100         05  Col  70                 Value "MISSING REQUIRED SKILLS".
017200*
017300 01  Rank-Detail-Line  Type Is Detail.
017400     03  Line + 1.
017500         05  Col   1     PIC 99      Source WS-Save-Rank.
017600         05  Col   8     PIC X(30)   Source WS-Save-Name.
017700         05  Col  40     PIC 9.999   Source WS-Save-Score.
017800         05  Col  48     PIC X(15)   Source WS-Save-Level.
017900         05  Col  65     PIC 99      Source WS-Save-Exp.
018000         05  Col  70     PIC X(200)  Source WS-Missing-Line.
018100*
018200 01  Rank-Footing  Type Control Footing Final  Line Plus 2.
018300     03  Col   1                      Value "CANDIDATES RANKED :".
018400     03  Col  21     PIC ZZ9          Source CM-RANK-CNT.
018500*
018600 PROCEDURE DIVISION  USING  Function-Code
018700                             CM-JOB-RECORD
018800                             CM-CANDIDATE-RECORD
018900                             CM-MATCH-RESULT
019000                             CM-RANK-TABLE
019100                             Report-Totals.
019200*
019300 AA000-Main                  SECTION.
019400*****************************************
019500 AA001-Dispatch-Function.
019600     EVALUATE Function-Code
019700        WHEN "INIT"
019800           PERFORM AA010-Init-Rank-Table
019900        WHEN "ADD "
020000           PERFORM AA020-Add-Result
020100        WHEN "SAVE"
020200           PERFORM AA030-Save-Report
020300        WHEN OTHER
020400           CONTINUE
020500     END-EVALUATE.
020600 AA001-Exit.
020700     GOBACK.
020800*
020900 AA010-Init-Rank-Table          SECTION.
021000*****************************************
021100*  CALLED ONCE PER JOB, BEFORE ANY CANDIDATE IS SCORED.
021200*
021300 AA011-Clear-Table.
021400     MOVE ZERO TO CM-RANK-CNT.
021500 AA011-Exit.
021600     EXIT.
021700*
021800 AA020-Add-Result               SECTION.
021900*****************************************
022000*  CALLED ONCE PER CANDIDATE, AFTER CM020 HAS SCORED THEM
022100*  AGAINST THE CURRENT JOB.  COMPUTES THE MISSING-REQUIRED
022200*  SKILL LIST (R13 - RAW GAP, NO SENIOR-GROUP EXPANSION, AS
022300*  CM020'S OWN BB010 ALREADY DID THAT EXPANSION FOR SCORING
022400*  PURPOSES ONLY) AND INSERTS THE CANDIDATE IN RANK ORDER.
022500*
022600 AA021-Build-Missing-List.
022700     MOVE ZERO TO WS-Missing-Cnt.
022800     PERFORM AA022-Test-One-Required-Skill
022900         VARYING WS-Req-Ix FROM 1 BY 1
023000         UNTIL WS-Req-Ix > CM-JOB-REQ-CNT.
023100*
023200 AA023-Insert-In-Rank-Order.
023300     PERFORM AA024-Find-Insert-Position.
023400     PERFORM AA025-Shift-Entries-Down THRU AA025-Exit.
023500     MOVE MR-Cand-Name         TO CM-Rank-Name (WS-Ins-Pos).
023600     MOVE MR-Score             TO CM-Rank-Score (WS-Ins-Pos).
023700     MOVE MR-Level              TO CM-Rank-Level (WS-Ins-Pos).
023800     MOVE MR-Exp-Years         TO CM-Rank-Exp (WS-Ins-Pos).
023900     MOVE WS-Missing-Cnt       TO CM-Rank-Missing-Cnt (WS-Ins-Pos).
024000     MOVE ZERO TO WS-Shift-Ix.
024100     PERFORM AA026-Move-One-Missing-Skill
024200         VARYING WS-Shift-Ix FROM 1 BY 1
024300         UNTIL WS-Shift-Ix > WS-Missing-Cnt.
024400     IF CM-Rank-Cnt < 50
024500        ADD 1 TO CM-Rank-Cnt
024600     END-IF.
024700 AA020-Exit.
024800     EXIT.
024900*
025000 AA022-Test-One-Required-Skill.
025100     MOVE "N" TO WS-Found-Sw.
025200     MOVE ZERO TO WS-Cand-Ix.
025300     PERFORM AA0221-Compare-One-Cand-Skill
025400         VARYING WS-Cand-Ix FROM 1 BY 1
025500         UNTIL WS-Cand-Ix > CM-Cand-Skill-Cnt
025600            OR WS-Found.
025700     IF NOT WS-Found
025800        AND WS-Missing-Cnt < 10
025900           ADD 1 TO WS-Missing-Cnt
026000           MOVE CM-Job-Req-Skill (WS-Req-Ix)
026100               TO WS-Save-Missing (WS-Missing-Cnt)
026200     END-IF.
026300*
026400 AA0221-Compare-One-Cand-Skill.
026500     IF CM-Cand-Skill (WS-Cand-Ix) = CM-Job-Req-Skill (WS-Req-Ix)
026600        MOVE "Y" TO WS-Found-Sw
026700     END-IF.
026800*
026900 AA024-Find-Insert-Position.
027000*  STABLE DESCENDING INSERT (R12) - THE NEW ENTRY GOES AFTER
027100*  EVERY EXISTING ENTRY WHOSE SCORE IS >= ITS OWN, SO TIES
027200*  KEEP FIRST-ADDED-FIRST ORDER.
027300*
027400     MOVE 1 TO WS-Ins-Pos.
027500     PERFORM AA0241-Test-One-Position
027600         VARYING WS-Ins-Pos FROM 1 BY 1
027700         UNTIL WS-Ins-Pos > CM-Rank-Cnt
027800            OR CM-Rank-Score (WS-Ins-Pos) < MR-Score.
027900*
028000 AA0241-Test-One-Position.
028100     CONTINUE.
028200*
028300 AA025-Shift-Entries-Down.
028400*  OPENS UP ROOM AT WS-INS-POS BY MOVING EVERY ENTRY FROM
028500*  THERE TO THE END OF THE TABLE UP ONE SLOT, WORKING FROM
028600*  THE BOTTOM SO NOTHING IS OVERWRITTEN.
028700*
028800     IF CM-Rank-Cnt >= 50
028900        GO TO AA025-Exit
029000     END-IF.
029100     IF WS-Ins-Pos > CM-Rank-Cnt
029200        GO TO AA025-Exit
029300     END-IF.
029400     MOVE CM-Rank-Cnt TO WS-Shift-Ix.
029500     PERFORM AA0251-Move-One-Entry-Up
029600         VARYING WS-Shift-Ix FROM CM-Rank-Cnt BY -1
029700         UNTIL WS-Shift-Ix < WS-Ins-Pos.
029800 AA025-Exit.
029900     EXIT.
030000*
030100 AA0251-Move-One-Entry-Up.
030200     MOVE CM-Rank-Entry (WS-Shift-Ix) TO CM-Rank-Entry (WS-Shift-Ix + 1).
030300*
030400 AA026-Move-One-Missing-Skill.
030500     MOVE WS-Save-Missing (WS-Shift-Ix)
030600         TO CM-Rank-Missing (WS-Ins-Pos, WS-Shift-Ix).
030700*
030800 AA030-Save-Report                SECTION.
030900*****************************************
031000*  CALLED ONCE PER JOB, AFTER EVERY CANDIDATE HAS BEEN ADDED.
031100*  WRITES ONE DETAIL LINE PER CANDIDATE, RANK ORDER, PLUS THE
031200*  TRAILER (R14 IS CONSOLE-ONLY - THIS REPORT LISTS EVERY
031300*  CANDIDATE, NOT JUST THE TOP 3).
031400*
031500     PERFORM AA036-Build-Report-File-Name.
031600     OPEN OUTPUT CM-Report-File.
031700     INITIATE Job-Ranking-Report.
031800*
031900     MOVE ZERO TO WS-Report-Ix.
032000     PERFORM AA031-Generate-One-Detail-Line
032100         VARYING WS-Report-Ix FROM 1 BY 1
032200         UNTIL WS-Report-Ix > CM-Rank-Cnt.
032300*
032400     TERMINATE Job-Ranking-Report.
032500     CLOSE CM-Report-File.
032600     ADD 1 TO Reports-Generated.
032700     ADD 1 TO Reports-Saved.
032800 AA030-Exit.
032900     EXIT.
033000*
033100 AA031-Generate-One-Detail-Line.
033200     MOVE WS-Report-Ix          TO WS-Save-Rank.
033300     MOVE CM-Rank-Name (WS-Report-Ix)   TO WS-Save-Name.
033400     MOVE CM-Rank-Score (WS-Report-Ix)  TO WS-Save-Score.
033500     MOVE CM-Rank-Level (WS-Report-Ix)  TO WS-Save-Level.
033600     MOVE CM-Rank-Exp (WS-Report-Ix)    TO WS-Save-Exp.
033700     PERFORM AA032-Build-Missing-Display-Line THRU AA032-Exit.
033800     GENERATE Rank-Detail-Line.
033900*
034000 AA032-Build-Missing-Display-Line.
034100     MOVE SPACES TO WS-Missing-Line.
034200     IF CM-Rank-Missing-Cnt (WS-Report-Ix) = 0
034300        STRING "HAS ALL REQUIRED SKILLS"  DELIMITED BY SIZE
034400          INTO WS-Missing-Line
034500        GO TO AA032-Exit
034600     END-IF.
034700     MOVE 1 TO WS-Missing-Ptr.
034800     PERFORM AA033-Append-One-Missing-Skill
034900         VARYING WS-Shift-Ix FROM 1 BY 1
035000         UNTIL WS-Shift-Ix > CM-Rank-Missing-Cnt (WS-Report-Ix).
035100 AA032-Exit.
035200     EXIT.
035300*
035400 AA033-Append-One-Missing-Skill.
035500     IF WS-Shift-Ix > 1
035600        STRING ", "  DELIMITED BY SIZE
035700          INTO WS-Missing-Line
035800          WITH POINTER WS-Missing-Ptr
035900     END-IF.
036000     PERFORM AA034-Compute-Missing-Skill-Len.
036100     IF WS-Skill-Disp-Len > 0
036200        STRING CM-Rank-Missing (WS-Report-Ix, WS-Shift-Ix)
036300                                 (1:WS-Skill-Disp-Len)
036400                                   DELIMITED BY SIZE
036500          INTO WS-Missing-Line
036600          WITH POINTER WS-Missing-Ptr
036700     END-IF.
036800*
036900 AA034-Compute-Missing-Skill-Len.
037000     MOVE ZERO TO WS-Skill-Disp-Len.
037100     PERFORM AA035-Test-One-Skill-Char
037200         VARYING WS-Skill-Disp-Len FROM 30 BY -1
037300         UNTIL WS-Skill-Disp-Len = 0
037400            OR CM-Rank-Missing (WS-Report-Ix, WS-Shift-Ix)
037500                                (WS-Skill-Disp-Len:1) NOT = SPACE.
037600*
037700 AA035-Test-One-Skill-Char.
037800     CONTINUE.
037900*
038000* 09/08/26 AMK - AA036/AA037 BUILD A REPORT FILE NAME THAT IS
038100*                DIFFERENT FOR EVERY JOB, FROM THE JOB TITLE
038200*                (LOWER-CASED, SPACES TO UNDERSCORES) PLUS
038300*                TODAY'S DATE, SO THE DYNAMIC ASSIGN IN SELCMRPT
038400*                NO LONGER OPENS OUTPUT OVER THE SAME PHYSICAL
038500*                FILE ON EVERY CALL. CLOSES HELP DESK TICKET 5107.
038600*
038700 AA036-Build-Report-File-Name.
038800     MOVE CM-JOB-TITLE TO WS-Report-Title-Lower.
038900     INSPECT WS-Report-Title-Lower CONVERTING
039000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
039100         "abcdefghijklmnopqrstuvwxyz".
039200*
039300     MOVE ZERO TO WS-Report-Title-Len.
039400     PERFORM AA037-Test-One-Title-Char
039500         VARYING WS-Report-Title-Len FROM 30 BY -1
039600         UNTIL WS-Report-Title-Len = 0
039700            OR WS-Report-Title-Lower (WS-Report-Title-Len:1)
039800                                      NOT = SPACE.
039900*
040000     IF WS-Report-Title-Len > 0
040100        INSPECT WS-Report-Title-Lower (1:WS-Report-Title-Len)
040200            REPLACING ALL SPACE BY "_"
040300     END-IF.
040400*
040500     ACCEPT WS-Today-CCYYMMDD FROM DATE YYYYMMDD.
040600*
040700     MOVE SPACES TO WS-Report-File-Name.
040800     STRING WS-Report-Title-Lower (1:WS-Report-Title-Len)
040900                                       DELIMITED BY SIZE
041000            "_"                        DELIMITED BY SIZE
041100            WS-Today-CCYYMMDD          DELIMITED BY SIZE
041200       INTO WS-Report-File-Name.
041300*
041400 AA037-Test-One-Title-Char.
041500     CONTINUE.
041600*
041700* END OF CM030.

000100***************************************************************
000200*                                                             *
000300*   CM010  --  RESUME-PARSER                                  *
000400*                                                             *
000500*   EXTRACTS ONE CANDIDATE RECORD FROM THE TEXT LINES OF A     *
000600*   SINGLE RESUME, AS HANDED TO IT BY CM000.  CM000 HAS        *
000700*   ALREADY SPLIT THE INCOMING CMRESUME FILE ON THE "@@RESUME" *
000800*   SEPARATOR RECORDS AND PASSES ONE BLOCK OF LINES AT A TIME. *
000900*                                                               *
001000*   LOOKS FOR E-MAIL, PHONE, NAME, SKILLS (DICTIONARY LOOKUP), *
001100*   EDUCATION LINES (DEGREE ALIAS LOOKUP) AND EXPERIENCE       *
001200*   DATE-RANGE BLOCKS, PER THE PARSING RULES HELD BY THE       *
001300*   RECRUITING DEPARTMENT (SEE RULES R8 THRU R11 IN THE        *
001400*   SYSTEM NOTEBOOK).                                          *
001500***************************************************************
001600*
001700* REMARKS.          CALLED ONCE PER RESUME BY CM000.
001800* VERSION.          SEE PROG-NAME IN WS.
001900* CALLED MODULES.   NONE.
002000* ERROR MESSAGES USED.  NONE - BAD DATA IS SIMPLY LEFT BLANK.
002100*
002200* CHANGES:
002300* 11/06/84 JRT - CREATED.
002400* 03/02/85 JRT - TIGHTENED EMAIL SCAN, WAS MATCHING ON FIRST
002500*                "@" EVEN WITH NO "." IN THE DOMAIN PART.
002600* 02/09/86 JRT - EDUCATION SECTION NOW STOPS AT NEXT ALL-CAPS
002700*                HEADER, WAS RUNNING TO END OF RESUME.
002800* 19/03/91 PKM - SKILL TABLE SIZE 14 -> 20, SEE WSCMSKIL.
002900* 14/05/91 PKM - ADDED EXPERIENCE BLOCK SCAN (BB060), WAS NOT
003000*                COMPUTING CAND-EXP-YEARS AT ALL BEFORE THIS -
003100*                HELD AT ZERO FOR EVERY CANDIDATE.
003200* 07/11/98 DAH - Y2K. RUN-YEAR NOW PASSED IN FROM CM000
003300*                AS 4-DIGIT CCYY, WAS A 2-DIGIT WORK FIELD
003400*                HELD LOCALLY AND DEFAULTED TO "19" + YY.
003500* 23/04/02 PKM - "NLP"/"NATURAL LANGUAGE PROCESSING" ADDED TO
003600*                MULTI-WORD PHRASE SCAN, ONE-WORD SCAN ONLY
003700*                BEFORE THIS DATE.
003800* 09/08/26 AMK - LINKAGE ITEMS WERE PREFIXED "LK010-", NOT A
003900*                HOUSE CONVENTION - DROPPED THE PREFIX, NAMES
004000*                ARE NOW PLAIN (RESUME-LINES, RESUME-ID,
004100*                RUN-YEAR) AS CM000 PASSES THEM. CLOSES HELP
004200*                DESK TICKET 5110.
004300*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  CM010.
004600 AUTHOR.  J R TATE.
004700 INSTALLATION.  RECRUITING SYSTEMS GROUP.
004800 DATE-WRITTEN.  11/06/84.
004900 DATE-COMPILED.
005000 SECURITY.  COMPANY CONFIDENTIAL - NOT FOR EXTERNAL RELEASE.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200 77  WS-Prog-Name         PIC X(18)  VALUE "CM010 (1.07.00)".
006300*
006400* WS-CURRENT-DATE-TRIPLE - DATE REDEFINES FOR UK/USA/INTL USE
006500* WHEREVER A DATE IS DISPLAYED OR LOGGED BY THIS PROGRAM.
006600*
006700 01  WS-Today-CCYYMMDD        PIC 9(8)  COMP.
006800 01  WS-Today-USA-Format.
006900     03  WS-USA-MM            PIC 99.
007000     03  WS-USA-DD            PIC 99.
007100     03  WS-USA-CCYY          PIC 9(4).
007200 01  WS-Today-UK-Format REDEFINES WS-Today-USA-Format.
007300     03  WS-UK-DD             PIC 99.
007400     03  WS-UK-MM             PIC 99.
007500     03  WS-UK-CCYY           PIC 9(4).
007600 01  WS-Today-Intl-Format REDEFINES WS-Today-USA-Format.
007700     03  WS-INTL-CCYY         PIC 9(4).
007800     03  WS-INTL-MM           PIC 99.
007900     03  WS-INTL-DD           PIC 99.
008000*
008100* WS-SCAN-WORK - SHARED SCRATCH FOR ALL THE BB0NN SCAN
008200* PARAGRAPHS.  COUNTERS AND SUBSCRIPTS ARE ALL COMP PER
008300* STANDARD SHOP PRACTICE.
008400*
008500 01  WS-Scan-Work.
008600     03  WS-Line-Ix           BINARY-SHORT.
008700     03  WS-Char-Ix           BINARY-SHORT.
008800     03  WS-Scan-Ix           BINARY-SHORT.
008900     03  WS-Start-Pos         BINARY-SHORT.
009000     03  WS-End-Pos           BINARY-SHORT.
009100     03  WS-At-Pos            BINARY-SHORT.
009200     03  WS-Digit-Cnt         BINARY-SHORT.
009300     03  WS-Skill-Ix          BINARY-SHORT.
009400     03  WS-Word-Ix           BINARY-SHORT.
009500     03  WS-Edu-Line-Ix       BINARY-SHORT.
009600     03  WS-Skill-Len         BINARY-SHORT.
009700     03  WS-Alias-Len         BINARY-SHORT.
009800     03  WS-One-Char          PIC X.
009900     03  WS-Work-Line         PIC X(80).
010000     03  WS-Upper-Line        PIC X(80).
010100     03  WS-Before-At         PIC X(80).
010200     03  WS-After-At          PIC X(80).
010300     03  WS-Email-Local       PIC X(40).
010400     03  WS-Email-Domain      PIC X(40).
010500     03  WS-Digits-Only       PIC X(15).
010600     03  WS-In-Education-Sw   PIC X      VALUE "N".
010700         88  WS-In-Education        VALUE "Y".
010800     03  WS-In-Experience-Sw  PIC X      VALUE "N".
010900         88  WS-In-Experience       VALUE "Y".
011000     03  WS-Found-Sw          PIC X      VALUE "N".
011100         88  WS-Found                VALUE "Y".
011200     03  WS-Block-Start-Yr    PIC 9(4).
011300     03  WS-Block-End-Yr      PIC 9(4).
011400     03  WS-Year-4            PIC 9(4).
011500     03  WS-Name-Word-1       PIC X(15).
011600     03  WS-Name-Word-2       PIC X(15).
011700     03  FILLER               PIC X(01).
011800*
011900* WS-SKILL-SCAN-LIST - COMPILED-IN SKILL DICTIONARY, COPIED
012000* FROM THE SAME COPYBOOK CM020 USES SO THE TWO PROGRAMS NEVER
012100* DRIFT APART.
012200*
012300 COPY "wscmskil.cob".
012400*
012500* WS-DEGREE-SCAN-LIST - DEGREE ALIAS TABLE, SEE R8.
012600*
012700 COPY "wscmdeg.cob".
012800*
012900 LINKAGE SECTION.
013000*
013100 01  Resume-Lines.
013200     03  Line-Cnt       BINARY-SHORT.
013300     03  Resume-Line    PIC X(80)  OCCURS 200 TIMES.
013400     03  FILLER               PIC X(01).
013500 01  Resume-Id          PIC X(30).
013600 01  Run-Year           PIC 9(4).
013700 COPY "wscmcand.cob".
013800*
013900 PROCEDURE DIVISION  USING  Resume-Lines
014000                             Resume-Id
014100                             Run-Year
014200                             CM-CANDIDATE-RECORD.
014300*
014400 AA000-Main                  SECTION.
014500*****************************************
014600 AA010-Parse-One-Resume.
014700     INITIALIZE CM-CANDIDATE-RECORD.
014800     MOVE "Unknown"     TO CM-CAND-Name.
014900     MOVE Resume-Id TO CM-CAND-Resume-ID.
015000*
015100     PERFORM BB010-Find-Email.
015200     PERFORM BB020-Find-Phone.
015300     PERFORM BB030-Find-Name.
015400     PERFORM BB040-Find-Skills.
015500     PERFORM BB050-Find-Education.
015600     PERFORM BB060-Find-Experience.
015700*
015800 AA010-Exit.
015900     GOBACK.
016000*
016100 BB010-Find-Email            SECTION.
016200*****************************************
016300*  FIRST token@token.token IN THE RESUME, SCANNED LINE BY
016400*  LINE (A LINE IS NEVER LONGER THAN 80 CHARS SO AN EMAIL
016500*  NEVER SPANS TWO LINES).
016600*
016700     MOVE 1 TO WS-Line-Ix.
016800     MOVE "N" TO WS-Found-Sw.
016900     PERFORM BB011-Scan-Line-For-At
017000         UNTIL WS-Line-Ix > Line-Cnt
017100            OR WS-Found.
017200 BB010-Exit.
017300     EXIT.
017400*
017500 BB011-Scan-Line-For-At.
017600     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
017700     INSPECT WS-Work-Line TALLYING WS-At-Pos
017800             FOR CHARACTERS BEFORE INITIAL "@".
017900     ADD 1 TO WS-At-Pos.
018000     IF WS-At-Pos <= 80
018100        AND WS-Work-Line (WS-At-Pos:1) = "@"
018200           MOVE WS-Work-Line (1:WS-At-Pos - 1) TO WS-Before-At
018300           MOVE SPACES TO WS-After-At
018400           IF WS-At-Pos < 80
018500              MOVE WS-Work-Line (WS-At-Pos + 1:80 - WS-At-Pos)
018600                                                 TO WS-After-At
018700           END-IF
018800           PERFORM BB012-Extract-Local-Part THRU BB012-Exit
018900           PERFORM BB013-Extract-Domain-Part THRU BB013-Exit
019000           IF WS-Email-Local NOT = SPACES
019100              AND WS-Email-Domain NOT = SPACES
019200                 STRING WS-Email-Local    DELIMITED BY SPACE
019300                        "@"                DELIMITED BY SIZE
019400                        WS-Email-Domain    DELIMITED BY SPACE
019500                     INTO CM-CAND-Email
019600                 MOVE "Y" TO WS-Found-Sw
019700           END-IF
019800     END-IF.
019900     ADD 1 TO WS-Line-Ix.
020000*
020100 BB012-Extract-Local-Part.
020200*  WALK BACKWARDS FROM THE END OF WS-BEFORE-AT, KEEPING ONLY
020300*  LETTERS, DIGITS, ".", "_" AND "-".
020400     MOVE SPACES TO WS-Email-Local.
020500     MOVE 0 TO WS-End-Pos.
020600     PERFORM BB0121-Test-One-Trail-Char
020700         VARYING WS-Char-Ix FROM 80 BY -1
020800         UNTIL WS-Char-Ix < 1
020900            OR WS-Before-At (WS-Char-Ix:1) NOT = SPACE.
021000     IF WS-Char-Ix >= 1
021100        MOVE WS-Char-Ix TO WS-End-Pos
021200     END-IF.
021300     IF WS-End-Pos = 0
021400        GO TO BB012-Exit
021500     END-IF.
021600     MOVE WS-End-Pos TO WS-Start-Pos.
021700     PERFORM BB0122-Walk-Back-Local-Char
021800         VARYING WS-Char-Ix FROM WS-End-Pos BY -1
021900         UNTIL WS-Char-Ix < 1.
022000     MOVE WS-Before-At (WS-Start-Pos:WS-End-Pos - WS-Start-Pos + 1)
022100                                              TO WS-Email-Local.
022200 BB012-Exit.
022300     EXIT.
022400*
022500 BB0121-Test-One-Trail-Char.
022600     CONTINUE.
022700*
022800 BB0122-Walk-Back-Local-Char.
022900     MOVE WS-Before-At (WS-Char-Ix:1) TO WS-One-Char.
023000     IF (WS-One-Char >= "A" AND WS-One-Char <= "Z") OR
023100        (WS-One-Char >= "a" AND WS-One-Char <= "z") OR
023200        (WS-One-Char >= "0" AND WS-One-Char <= "9") OR
023300         WS-One-Char = "." OR WS-One-Char = "_" OR
023400         WS-One-Char = "-"
023500        MOVE WS-Char-Ix TO WS-Start-Pos
023600     ELSE
023700        MOVE 0 TO WS-Char-Ix
023800     END-IF.
023900*
024000 BB013-Extract-Domain-Part.
024100*  WALK FORWARD FROM THE START OF WS-AFTER-AT, KEEPING ONLY
024200*  LETTERS, DIGITS, ".", "_" AND "-".  A GOOD DOMAIN MUST
024300*  CONTAIN AT LEAST ONE ".".
024400     MOVE SPACES TO WS-Email-Domain.
024500     MOVE 0 TO WS-End-Pos.
024600     PERFORM BB0131-Walk-Forward-Domain-Char
024700         VARYING WS-Char-Ix FROM 1 BY 1
024800         UNTIL WS-Char-Ix > 80.
024900     IF WS-End-Pos = 0
025000        GO TO BB013-Exit
025100     END-IF.
025200     MOVE WS-After-At (1:WS-End-Pos) TO WS-Email-Domain.
025300     MOVE 0 TO WS-Digit-Cnt.
025400     INSPECT WS-Email-Domain TALLYING WS-Digit-Cnt
025500             FOR ALL ".".
025600     IF WS-Digit-Cnt = 0
025700        MOVE SPACES TO WS-Email-Domain
025800     END-IF.
025900 BB013-Exit.
026000     EXIT.
026100*
026200 BB0131-Walk-Forward-Domain-Char.
026300     MOVE WS-After-At (WS-Char-Ix:1) TO WS-One-Char.
026400     IF (WS-One-Char >= "A" AND WS-One-Char <= "Z") OR
026500        (WS-One-Char >= "a" AND WS-One-Char <= "z") OR
026600        (WS-One-Char >= "0" AND WS-One-Char <= "9") OR
026700         WS-One-Char = "." OR WS-One-Char = "_" OR
026800         WS-One-Char = "-"
026900        MOVE WS-Char-Ix TO WS-End-Pos
027000     ELSE
027100        MOVE 81 TO WS-Char-Ix
027200     END-IF.
027300*
027400 BB020-Find-Phone             SECTION.
027500*****************************************
027600*  FIRST RUN OF 10 OR MORE DIGITS (SPACES, HYPHENS,
027700*  PARENS AND A LEADING "+" IGNORED) IN THE RESUME.
027800*
027900     MOVE 1 TO WS-Line-Ix.
028000     MOVE "N" TO WS-Found-Sw.
028100     PERFORM BB021-Scan-Line-For-Phone
028200         UNTIL WS-Line-Ix > Line-Cnt
028300            OR WS-Found.
028400 BB020-Exit.
028500     EXIT.
028600*
028700 BB021-Scan-Line-For-Phone.
028800     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
028900     MOVE SPACES TO WS-Digits-Only.
029000     MOVE 0 TO WS-Digit-Cnt.
029100     PERFORM BB022-Scan-Char-For-Digit
029200         VARYING WS-Char-Ix FROM 1 BY 1
029300         UNTIL WS-Char-Ix > 80.
029400     IF WS-Digit-Cnt >= 10
029500        MOVE WS-Digits-Only TO CM-CAND-Phone
029600        MOVE "Y" TO WS-Found-Sw
029700     END-IF.
029800     ADD 1 TO WS-Line-Ix.
029900*
030000 BB022-Scan-Char-For-Digit.
030100     MOVE WS-Work-Line (WS-Char-Ix:1) TO WS-One-Char.
030200     IF WS-One-Char >= "0" AND WS-One-Char <= "9"
030300        ADD 1 TO WS-Digit-Cnt
030400        IF WS-Digit-Cnt <= 15
030500           MOVE WS-One-Char TO
030600                WS-Digits-Only (WS-Digit-Cnt:1)
030700        END-IF
030800     ELSE
030900        IF WS-One-Char NOT = SPACE AND
031000           WS-One-Char NOT = "-"    AND
031100           WS-One-Char NOT = "("    AND
031200           WS-One-Char NOT = ")"    AND
031300           WS-One-Char NOT = "+"
031400           IF WS-Digit-Cnt >= 10
031500              MOVE 81 TO WS-Char-Ix
031600           ELSE
031700              MOVE SPACES TO WS-Digits-Only
031800              MOVE 0 TO WS-Digit-Cnt
031900           END-IF
032000        END-IF
032100     END-IF.
032200*
032300 BB030-Find-Name              SECTION.
032400*****************************************
032500*  FIRST TWO CONSECUTIVE CAPITALISED WORDS ON THE FIRST
032600*  NON-BLANK LINE OF THE RESUME.  DEFAULT IS "Unknown",
032700*  ALREADY MOVED IN AA010.
032800*
032900     MOVE 1 TO WS-Line-Ix.
033000     MOVE "N" TO WS-Found-Sw.
033100     PERFORM BB031-Scan-Line-For-Name
033200         UNTIL WS-Line-Ix > Line-Cnt
033300            OR WS-Found.
033400 BB030-Exit.
033500     EXIT.
033600*
033700 BB031-Scan-Line-For-Name.
033800     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
033900     IF WS-Work-Line NOT = SPACES
034000        UNSTRING WS-Work-Line DELIMITED BY SPACE
034100                  INTO WS-Name-Word-1 WS-Name-Word-2
034200        IF WS-Name-Word-1 (1:1) >= "A"
034300           AND WS-Name-Word-1 (1:1) <= "Z"
034400           AND WS-Name-Word-2 (1:1) >= "A"
034500           AND WS-Name-Word-2 (1:1) <= "Z"
034600              STRING WS-Name-Word-1 DELIMITED BY SPACE
034700                     " "             DELIMITED BY SIZE
034800                     WS-Name-Word-2 DELIMITED BY SPACE
034900                  INTO CM-CAND-Name
035000              MOVE "Y" TO WS-Found-Sw
035100        END-IF
035200     END-IF.
035300     ADD 1 TO WS-Line-Ix.
035400*
035500 BB040-Find-Skills             SECTION.
035600*****************************************
035700*  EVERY SKILL-DICTIONARY PHRASE THAT OCCURS ANYWHERE IN THE
035800*  RESUME (CASE-INSENSITIVE) IS COLLECTED ONCE.  THE SKILL
035900*  TABLE IS ALREADY IN LOWER CASE AND ALPHA ORDER SO NO
036000*  SORT IS NEEDED AFTER THE SCAN - WE JUST WALK IT IN ORDER.
036100*
036200     MOVE 0 TO CM-CAND-Skill-Cnt.
036300     PERFORM BB041-Test-One-Skill
036400         VARYING WS-Skill-Ix FROM 1 BY 1
036500           UNTIL WS-Skill-Ix > 20.
036600 BB040-Exit.
036700     EXIT.
036800*
036900 BB041-Test-One-Skill.
037000     MOVE "N" TO WS-Found-Sw.
037100     MOVE 1 TO WS-Line-Ix.
037200     PERFORM BB042-Test-Skill-On-Line
037300         UNTIL WS-Line-Ix > Line-Cnt
037400            OR WS-Found.
037500     IF WS-Found
037600        AND CM-CAND-Skill-Cnt < 20
037700           ADD 1 TO CM-CAND-Skill-Cnt
037800           MOVE CM-Skill-Name (WS-Skill-Ix) TO
037900                CM-CAND-Skill (CM-CAND-Skill-Cnt)
038000     END-IF.
038100*
038200 BB042-Test-Skill-On-Line.
038300     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
038400     PERFORM ZZ010-Fold-To-Lower.
038500*     TRAILING-SPACE TRIM - WITHOUT IT THE 30-BYTE TABLE ENTRY
038600*     ONLY MATCHES WHEN FOLLOWED BY ENOUGH BLANKS TO FILL IT.
038700     MOVE 30 TO WS-Skill-Len.
038800     PERFORM BB043-Test-One-Skill-Char
038900         VARYING WS-Skill-Len FROM 30 BY -1
039000         UNTIL WS-Skill-Len < 1
039100            OR CM-Skill-Name (WS-Skill-Ix) (WS-Skill-Len:1)
039200                                                  NOT = SPACE.
039300     IF WS-Skill-Len > 0
039400        INSPECT WS-Upper-Line TALLYING WS-At-Pos
039500                FOR CHARACTERS BEFORE
039600                    CM-Skill-Name (WS-Skill-Ix) (1:WS-Skill-Len)
039700        IF WS-At-Pos < 80
039800           MOVE "Y" TO WS-Found-Sw
039900        END-IF
040000     END-IF.
040100     ADD 1 TO WS-Line-Ix.
040200*
040300 BB043-Test-One-Skill-Char.
040400     CONTINUE.
040500*
040600 ZZ010-Fold-To-Lower.
040700*  LOWER-CASE A COPY OF WS-WORK-LINE INTO WS-UPPER-LINE (NAME
040800*  KEPT FOR SYMMETRY WITH THE DEGREE SCAN, WHICH UPPER-CASES).
040900     MOVE WS-Work-Line TO WS-Upper-Line.
041000     INSPECT WS-Upper-Line CONVERTING
041100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
041200        "abcdefghijklmnopqrstuvwxyz".
041300*
041400 BB050-Find-Education          SECTION.
041500*****************************************
041600*  LINES FOLLOWING AN "EDUCATION"/"ACADEMIC" HEADER, UP TO
041700*  THE NEXT ALL-CAPS SECTION HEADER OR END OF TEXT.  EACH
041800*  LINE MATCHING A DEGREE ALIAS (SEE R8) YIELDS ONE ENTRY.
041900*
042000     MOVE 0 TO CM-CAND-Edu-Cnt.
042100     MOVE "N" TO WS-In-Education-Sw.
042200     PERFORM BB051-Scan-Education-Line
042300         VARYING WS-Line-Ix FROM 1 BY 1
042400           UNTIL WS-Line-Ix > Line-Cnt.
042500 BB050-Exit.
042600     EXIT.
042700*
042800 BB051-Scan-Education-Line.
042900     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
043000     MOVE WS-Work-Line TO WS-Upper-Line.
043100     INSPECT WS-Upper-Line CONVERTING
043200        "abcdefghijklmnopqrstuvwxyz" TO
043300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043400     IF NOT WS-In-Education
043500        IF (WS-Upper-Line (1:9) = "EDUCATION" OR
043600            WS-Upper-Line (1:8) = "ACADEMIC")
043700           MOVE "Y" TO WS-In-Education-Sw
043800        END-IF
043900     ELSE
044000        IF WS-Upper-Line = SPACES
044100           CONTINUE
044200        ELSE
044300           IF WS-Upper-Line (1:9) = "EXPERIENCE" OR
044400              WS-Upper-Line (1:4) = "WORK"        OR
044500              WS-Upper-Line (1:12) = "PROFESSIONAL" OR
044600              WS-Upper-Line (1:6) = "SKILLS"
044700              MOVE "N" TO WS-In-Education-Sw
044800           ELSE
044900              PERFORM BB052-Test-Degree-Alias
045000           END-IF
045100        END-IF
045200     END-IF.
045300*
045400 BB052-Test-Degree-Alias.
045500     INSPECT WS-Upper-Line REPLACING ALL "." BY SPACE
045600                                      ALL "," BY SPACE.
045700     MOVE "N" TO WS-Found-Sw.
045800     MOVE 1 TO WS-Scan-Ix.
045900     PERFORM BB053-Test-One-Degree
046000         VARYING CM-Deg-Ix FROM 1 BY 1
046100           UNTIL CM-Deg-Ix > 6
046200              OR WS-Found.
046300     IF WS-Found
046400        AND CM-CAND-Edu-Cnt < 5
046500           ADD 1 TO CM-CAND-Edu-Cnt
046600           MOVE CM-Deg-Code (CM-Deg-Ix) TO
046700                CM-EDU-Degree (CM-CAND-Edu-Cnt)
046800           MOVE WS-Work-Line TO
046900                CM-EDU-Raw (CM-CAND-Edu-Cnt)
047000           PERFORM BB054-Find-Year-For-Degree
047100     END-IF.
047200*
047300 BB053-Test-One-Degree.
047400     PERFORM BB056-Test-One-Degree-Word
047500         VARYING WS-Word-Ix FROM 1 BY 1
047600         UNTIL WS-Word-Ix > 3
047700            OR WS-Found.
047800*
047900 BB056-Test-One-Degree-Word.
048000     MOVE 0 TO WS-At-Pos.
048100     MOVE 40 TO WS-Alias-Len.
048200     PERFORM BB057-Test-One-Alias-Char
048300         VARYING WS-Alias-Len FROM 40 BY -1
048400         UNTIL WS-Alias-Len < 1
048500            OR CM-Deg-Alias (CM-Deg-Ix, WS-Word-Ix)
048600                             (WS-Alias-Len:1) NOT = SPACE.
048700     IF WS-Alias-Len > 0
048800        INSPECT WS-Upper-Line TALLYING WS-At-Pos
048900                FOR CHARACTERS BEFORE
049000                    CM-Deg-Alias (CM-Deg-Ix, WS-Word-Ix)
049100                                      (1:WS-Alias-Len)
049200        IF WS-At-Pos < 80
049300           MOVE "Y" TO WS-Found-Sw
049400        END-IF
049500     END-IF.
049600*
049700 BB057-Test-One-Alias-Char.
049800     CONTINUE.
049900*
050000 BB054-Find-Year-For-Degree.
050100*  THE YEAR IS THE FIRST 19XX/20XX STRING ON THIS LINE OR
050200*  ON EITHER OF THE NEXT TWO LINES OF THE SECTION (R9).
050300     MOVE SPACES TO CM-EDU-Year (CM-CAND-Edu-Cnt).
050400     MOVE "N" TO WS-Found-Sw.
050500     MOVE WS-Line-Ix TO WS-Edu-Line-Ix.
050600     PERFORM BB055-Scan-One-Line-For-Year
050700         VARYING WS-Scan-Ix FROM 0 BY 1
050800           UNTIL WS-Scan-Ix > 2
050900              OR WS-Found.
051000*
051100 BB055-Scan-One-Line-For-Year.
051200     COMPUTE WS-Char-Ix = WS-Edu-Line-Ix + WS-Scan-Ix.
051300     IF WS-Char-Ix <= Line-Cnt
051400        MOVE Resume-Line (WS-Char-Ix) TO WS-Work-Line
051500        PERFORM BB058-Test-One-Year-Pos
051600            VARYING WS-Scan-Ix FROM 1 BY 1
051700            UNTIL WS-Scan-Ix > 77
051800               OR WS-Found
051900     END-IF.
052000*
052100 BB058-Test-One-Year-Pos.
052200     IF WS-Work-Line (WS-Scan-Ix:2) = "19" OR
052300        WS-Work-Line (WS-Scan-Ix:2) = "20"
052400        IF WS-Work-Line (WS-Scan-Ix + 2:1) >= "0" AND
052500           WS-Work-Line (WS-Scan-Ix + 2:1) <= "9" AND
052600           WS-Work-Line (WS-Scan-Ix + 3:1) >= "0" AND
052700           WS-Work-Line (WS-Scan-Ix + 3:1) <= "9"
052800           MOVE WS-Work-Line (WS-Scan-Ix:4) TO
052900                CM-EDU-Year (CM-CAND-Edu-Cnt)
053000           MOVE "Y" TO WS-Found-Sw
053100        END-IF
053200     END-IF.
053300*
053400 BB060-Find-Experience         SECTION.
053500*****************************************
053600*  LINES FOLLOWING AN EXPERIENCE HEADER UP TO THE NEXT
053700*  ALL-CAPS LINE.  EACH DATE-RANGE LINE STARTS A BLOCK.
053800*  TOTAL YEARS IS A SIMPLE SUM OF (END - START) PER
053900*  BLOCK (R10) - OVERLAPPING BLOCKS ARE NOT MERGED.
054000*
054100     MOVE 0 TO CM-CAND-Exp-Years.
054200     MOVE "N" TO WS-In-Experience-Sw.
054300     PERFORM BB061-Scan-Experience-Line
054400         VARYING WS-Line-Ix FROM 1 BY 1
054500           UNTIL WS-Line-Ix > Line-Cnt.
054600 BB060-Exit.
054700     EXIT.
054800*
054900 BB061-Scan-Experience-Line.
055000     MOVE Resume-Line (WS-Line-Ix) TO WS-Work-Line.
055100     MOVE WS-Work-Line TO WS-Upper-Line.
055200     INSPECT WS-Upper-Line CONVERTING
055300        "abcdefghijklmnopqrstuvwxyz" TO
055400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055500     IF NOT WS-In-Experience
055600        IF WS-Upper-Line (1:10) = "EXPERIENCE"     OR
055700           WS-Upper-Line (1:15) = "WORK EXPERIENCE" OR
055800           WS-Upper-Line (1:23) = "PROFESSIONAL EXPERIENCE"
055900           MOVE "Y" TO WS-In-Experience-Sw
056000        END-IF
056100     ELSE
056200        IF WS-Upper-Line = SPACES
056300           CONTINUE
056400        ELSE
056500           IF WS-Upper-Line (1:9) = "EDUCATION" OR
056600              WS-Upper-Line (1:8) = "ACADEMIC"  OR
056700              WS-Upper-Line (1:6) = "SKILLS"
056800              MOVE "N" TO WS-In-Experience-Sw
056900           ELSE
057000              PERFORM BB062-Test-Date-Range-Line THRU BB062-Exit
057100           END-IF
057200        END-IF
057300     END-IF.
057400*
057500 BB062-Test-Date-Range-Line.
057600     IF WS-Work-Line (1:1) = "-" OR WS-Work-Line (1:1) = "*"
057700        GO TO BB062-Exit
057800     END-IF.
057900     IF WS-Work-Line (1:2) = "- " OR WS-Work-Line (1:2) = "* "
058000        GO TO BB062-Exit
058100     END-IF.
058200     MOVE 0 TO WS-Block-Start-Yr.
058300     MOVE 0 TO WS-Block-End-Yr.
058400     PERFORM BB063-Pick-Up-Start-Year.
058500     IF WS-Block-Start-Yr = 0
058600        GO TO BB062-Exit
058700     END-IF.
058800     PERFORM BB064-Pick-Up-End-Year THRU BB064-Exit.
058900     IF WS-Block-End-Yr NOT = 0
059000        AND WS-Block-End-Yr >= WS-Block-Start-Yr
059100           COMPUTE CM-CAND-Exp-Years =
059200                   CM-CAND-Exp-Years +
059300                   (WS-Block-End-Yr - WS-Block-Start-Yr)
059400     END-IF.
059500 BB062-Exit.
059600     EXIT.
059700*
059800 BB063-Pick-Up-Start-Year.
059900     PERFORM BB065-Test-One-Start-Year-Pos
060000         VARYING WS-Scan-Ix FROM 1 BY 1
060100         UNTIL WS-Scan-Ix > 77
060200            OR WS-Block-Start-Yr NOT = 0.
060300*
060400 BB065-Test-One-Start-Year-Pos.
060500     IF (WS-Work-Line (WS-Scan-Ix:2) = "19" OR
060600         WS-Work-Line (WS-Scan-Ix:2) = "20")
060700        AND WS-Work-Line (WS-Scan-Ix + 2:1) >= "0"
060800        AND WS-Work-Line (WS-Scan-Ix + 2:1) <= "9"
060900        AND WS-Work-Line (WS-Scan-Ix + 3:1) >= "0"
061000        AND WS-Work-Line (WS-Scan-Ix + 3:1) <= "9"
061100        MOVE WS-Work-Line (WS-Scan-Ix:4) TO WS-Year-4
061200        MOVE WS-Year-4 TO WS-Block-Start-Yr
061300        MOVE WS-Scan-Ix TO WS-End-Pos
061400     END-IF.
061500*
061600 BB064-Pick-Up-End-Year.
061700     INSPECT WS-Upper-Line TALLYING WS-At-Pos
061800             FOR CHARACTERS BEFORE "PRESENT".
061900     IF WS-At-Pos < 80
062000        MOVE Run-Year TO WS-Block-End-Yr
062100        GO TO BB064-Exit
062200     END-IF.
062300     INSPECT WS-Upper-Line TALLYING WS-At-Pos
062400             FOR CHARACTERS BEFORE "CURRENT".
062500     IF WS-At-Pos < 80
062600        MOVE Run-Year TO WS-Block-End-Yr
062700        GO TO BB064-Exit
062800     END-IF.
062900     PERFORM BB066-Test-One-End-Year-Pos
063000         VARYING WS-Scan-Ix FROM WS-End-Pos + 4 BY 1
063100         UNTIL WS-Scan-Ix > 77.
063200 BB064-Exit.
063300     EXIT.
063400*
063500 BB066-Test-One-End-Year-Pos.
063600     IF (WS-Work-Line (WS-Scan-Ix:2) = "19" OR
063700         WS-Work-Line (WS-Scan-Ix:2) = "20")
063800        AND WS-Work-Line (WS-Scan-Ix + 2:1) >= "0"
063900        AND WS-Work-Line (WS-Scan-Ix + 2:1) <= "9"
064000        AND WS-Work-Line (WS-Scan-Ix + 3:1) >= "0"
064100        AND WS-Work-Line (WS-Scan-Ix + 3:1) <= "9"
064200        MOVE WS-Work-Line (WS-Scan-Ix:4) TO WS-Year-4
064300        MOVE WS-Year-4 TO WS-Block-End-Yr
064400        MOVE 78 TO WS-Scan-Ix
064500     END-IF.
064600*
064700* END OF CM010.
